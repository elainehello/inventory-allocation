000100******************************************************************
000200* CPEVTREC - EVENT/AUDIT RECORD LAYOUT.
000300*
000400* ONE RECORD PER BUSINESS EVENT OR REJECTION RAISED WHILE THE
000500* ENGINE WORKS A COMMAND.  EMBEDDED UNDER THE WS-EVENT-BACKLOG
000600* OCCURS ENTRY (ALOC1000, WORKING STORAGE) -- THE RUN'S PENDING
000700* EVENTS FOR THE COMMAND CURRENTLY BEING WORKED.  790-DRAIN-
000800* EVENT-BACKLOG MOVES EACH ENTRY TO THE FLAT EVENT-FILE RECORD
000900* FOR WRITING.  FRAGMENT COPYBOOK -- NO 01 LEVEL.  FIELDS ARE
001000* CODED AT LEVEL 10 SO THEY NEST PROPERLY UNDER THE LEVEL-05
001100* OCCURS ENTRY THAT EMBEDS THEM.
001200*
001300* MAINTENANCE.
001400*   1987-03-12 RFS  WH-2201  ORIGINAL CODING.
001500*   1989-09-30 RFS  WH-2209  RENUMBERED FIELDS FROM LEVEL 05 TO
001600*                            LEVEL 10 -- THEY SIT UNDER EVB-
001700*                            ENTRY, A LEVEL-05 OCCURS ITEM, AND
001800*                            MUST BE SUBORDINATE TO IT.  THE
001900*                            EVENT-FILE RECORD ITSELF STAYS A
002000*                            FLAT PIC X(80) -- IT IS LOADED BY A
002100*                            GROUP MOVE FROM THE MATCHING
002200*                            BACKLOG ENTRY, NOT BY A COPY HERE.
002300*   2004-06-21 DWH  WH-2214  ADDED INVALID-REF EVENT TYPE FOR
002400*                            CQ AGAINST AN UNKNOWN BATCH REF.
002500******************************************************************
002600    10  EVT-TYPE                    PIC X(12).
002700        88  EVT-IS-ALLOCATED                 VALUE "ALLOCATED".
002800        88  EVT-IS-OUT-OF-STOCK              VALUE "OUT-OF-STOCK".
002900        88  EVT-IS-REJECTED                  VALUE "REJECTED".
003000        88  EVT-IS-INVALID-SKU               VALUE "INVALID-SKU".
003100        88  EVT-IS-INVALID-REF               VALUE "INVALID-REF".
003200    10  EVT-ORDERID                 PIC X(10).
003300    10  EVT-SKU                     PIC X(20).
003400    10  EVT-QTY                     PIC 9(05).
003500    10  EVT-BATCHREF                PIC X(12).
003600    10  FILLER                      PIC X(21).
