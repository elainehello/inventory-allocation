000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ALOC1000.
000300******************************************************************
000400* ALOC1000 - INVENTORY ALLOCATION BATCH ENGINE.
000500*
000600* READS A STREAM OF WAREHOUSE COMMAND TRANSACTIONS (CREATE-BATCH,
000700* ALLOCATE, CHANGE-QUANTITY), MAINTAINS THE IN-MEMORY BATCH AND
000800* ALLOCATION TABLES FOR THE RUN, WRITES ONE EVENT RECORD FOR EACH
000900* TRANSACTION OUTCOME, AND AT END OF COMMAND INPUT PRINTS THE
001000* STOCK-STATE REPORT (ONE BATCH DETAIL GROUP PER SKU, SKU
001100* SUBTOTALS, RUN GRAND TOTALS).
001200*
001300* THIS IS THE WHOLE JOB -- THERE IS NO SEPARATE REPORT STEP.  THE
001400* STOCK-STATE REPORT IS PRINTED AS THE LAST THING THIS PROGRAM
001500* DOES, AFTER THE COMMAND FILE HAS BEEN EXHAUSTED, SO THE BATCH
001600* AND ALLOCATION TABLES ARE STILL IN STORAGE WHEN IT RUNS.
001700******************************************************************
001800 AUTHOR.  R F SKAGGS.
001900 INSTALLATION.  WAREHOUSE SYSTEMS GROUP.
002000 DATE-WRITTEN.  03/12/1987.
002100 DATE-COMPILED.
002200 SECURITY.  UNCLASSIFIED - WAREHOUSE INTERNAL USE ONLY.
002300******************************************************************
002400* MAINTENANCE LOG.
002500*
002600*   03/12/87  RFS  WH-2201  ORIGINAL CODING.  CB, AL, CQ
002700*                           TRANSACTIONS AND THE STOCK-STATE
002800*                           REPORT.
002900*   09/14/89  RFS  WH-2207  ADDED BAT-SEQ-NO / ALO-SEQ-NO TO
003000*                           BREAK ETA TIES IN INSERTION ORDER
003100*                           AND TO GIVE CQ A DETERMINISTIC
003200*                           "MOST RECENT FIRST" DEALLOCATION
003300*                           ORDER.  SEE CPBATREC, CPALOREC.
003400*   11/03/98  GLH  WH-1842  Y2K REMEDIATION.  RUN-DATE YEAR
003500*                           FROM ACCEPT FROM DATE IS ONLY TWO
003600*                           DIGITS -- WINDOW IT SO A YEAR OF
003700*                           50 OR GREATER IS TAKEN AS 19XX AND
003800*                           ANYTHING LESS IS 20XX BEFORE IT IS
003900*                           PRINTED ON THE REPORT HEADING.
004000*   06/21/04  DWH  WH-2214  ADDED INVALID-REF EVENT FOR A CQ
004100*                           AGAINST A BATCH REFERENCE NOT ON
004200*                           FILE.  SEE CPEVTREC.
004300*   04/02/11  DWH  WH-2233  REJECTED LINES FROM A CQ RE-
004400*                           ALLOCATION THAT FOUND NO ELIGIBLE
004500*                           BATCH NOW COUNT AS REJECTIONS ON
004600*                           THE GRAND TOTAL LINE, NOT AS
004700*                           OUT-OF-STOCK.  OPS WAS DOUBLE
004800*                           COUNTING THESE AGAINST OUT-OF-
004900*                           STOCK INVENTORY.
005000*   07/14/18  DWH  WH-2240  CORRECTED STOCK-STATE REPORT
005100*                           COLUMN HEADINGS -- "AVAILABLE"
005200*                           WAS MISSPELLED ON THE PAGE
005300*                           HEADING LINE.
005400*   02/09/25  RFS  WH-2268  BATCH AND ALLOCATION TABLE SIZES
005500*                           RAISED FROM 200/800 TO 500/2000 --
005600*                           DC DISTRIBUTION CENTER WAS
005700*                           OVERFLOWING THE OLD LIMITS DURING
005800*                           PEAK SEASON.
005900*   06/18/25  RFS  WH-2277  EVENT BACKLOG HAD NO OVERFLOW GUARD
006000*                           LIKE THE BATCH/ALLOC TABLES -- A CQ
006100*                           THAT BUMPED LOOSE MORE THAN 50
006200*                           LINES IN ONE COMMAND COULD
006300*                           SUBSCRIPT PAST EVB-ENTRY.  ADDED THE
006400*                           SAME KIND OF FULL-TABLE CHECK USED
006500*                           ON WC-BATCH-COUNT / WC-ALLOC-COUNT.
006600*   11/04/25  DWH  WH-2284  ADDED A CLASS TEST GUARD ON CMD-QTY
006700*                           AHEAD OF ANY ARITHMETIC -- A GARBLED
006800*                           OR BLANK QTY FIELD FROM AN UPSTREAM
006900*                           FEED WAS ABENDING THE RUN ON A
007000*                           COMPUTE.  RE-USED THE EXISTING
007100*                           NUMERIC-SKU CLASS (MISNAMED, BUT
007200*                           STILL JUST "0" THRU "9") RATHER THAN
007300*                           DECLARE A SECOND ONE.
007400******************************************************************
007500* PROCESSING NOTES -- FOR WHOEVER PICKS THIS UP NEXT.
007600*
007700* THERE ARE THREE TRANSACTION TYPES, ONE COMMAND RECORD APIECE:
007800*
007900*   CB (CREATE-BATCH)    ADDS A ROW TO THE BATCH TABLE.  A SKU
008000*                        COMES INTO EXISTENCE THE FIRST TIME A
008100*                        BATCH IS CREATED FOR IT -- THERE IS NO
008200*                        SEPARATE PRODUCT MASTER.
008300*   AL (ALLOCATE)        BOOKS ONE ORDER LINE AGAINST WHICHEVER
008400*                        ELIGIBLE BATCH OF THE SKU IS "BEST" --
008500*                        SEE THE BATCH-PREFERENCE RULE BELOW.
008600*                        REPLAYING THE SAME AL TWICE IS A NO-OP,
008700*                        NOT A DOUBLE-BOOKING (WH-2277).
008800*   CQ (CHANGE-QUANTITY) REWRITES A BATCH'S PURCHASED-QTY.  IF
008900*                        THAT DRIVES AVAILABLE-QTY NEGATIVE, THE
009000*                        MOST RECENTLY ALLOCATED LINES AGAINST
009100*                        THAT BATCH ARE BUMPED LOOSE, MOST
009200*                        RECENT FIRST, AND EACH ONE IS RUN BACK
009300*                        THROUGH THE SAME BEST-BATCH SEARCH AN
009400*                        AL WOULD USE.  A LINE THAT CANNOT BE
009500*                        REHOMED IS REJECTED (WH-2233), NOT
009600*                        LEFT ALLOCATED TO A BATCH THAT NO
009700*                        LONGER HAS ROOM FOR IT.
009800*
009900* BATCH-PREFERENCE RULE (420-FIND-BEST-BATCH-FOR-SKU): AMONG
010000* ELIGIBLE BATCHES OF THE WANTED SKU WITH ENOUGH AVAILABLE-QTY,
010100* PREFER THE EARLIEST BAT-ETA; AN ETA OF ZERO MEANS ON-HAND
010200* STOCK, WHICH THEREFORE ALWAYS SORTS AHEAD OF ANY FUTURE ETA.
010300* TIES ON ETA ARE BROKEN BY BAT-SEQ-NO, LOWEST (EARLIEST
010400* CREATED) FIRST.
010500*
010600* EVERY TRANSACTION RAISES EXACTLY ONE OF: ALLOCATED,
010700* OUT-OF-STOCK (CAN ACCOMPANY AN ALLOCATED EVENT WHEN THE
010800* ALLOCATION EXHAUSTS THE BATCH), REJECTED, INVALID-SKU, OR
010900* INVALID-REF.  EVENTS ARE STAGED IN WS-EVENT-BACKLOG AND
011000* WRITTEN AT THE END OF THE COMMAND (790-DRAIN-EVENT-BACKLOG),
011100* NOT AS THEY ARE RAISED -- A SINGLE CQ CAN RAISE SEVERAL.
011200******************************************************************
011300 ENVIRONMENT DIVISION.
011400 CONFIGURATION SECTION.
011500 SOURCE-COMPUTER.  IBM-370.
011600 OBJECT-COMPUTER.  IBM-370.
011700 SPECIAL-NAMES.
011800     CLASS NUMERIC-SKU IS "0" THRU "9".
011900 INPUT-OUTPUT SECTION.
012000 FILE-CONTROL.
012100*
012200* CMDFILE -- TRANSACTION INPUT FROM THE ORDER/PURCHASING
012300* SYSTEMS.  ONE LOGICAL RECORD PER CB/AL/CQ COMMAND, PROCESSED
012400* IN THE ORDER RECEIVED -- SEE 100-PROCESS-COMMAND-RECORD.
012500     SELECT CMD-FILE
012600         ASSIGN TO CMDFILE
012700         ORGANIZATION IS LINE SEQUENTIAL
012800         FILE STATUS IS CMD-FILE-STATUS.
012900* EVENTOUT -- AUDIT TRAIL OF EVERY EVENT RAISED DURING THE RUN
013000* (ALLOCATED/OUT-OF-STOCK/REJECTED/INVALID-SKU/INVALID-REF).
013100* DOWNSTREAM SYSTEMS PICK THIS UP TO NOTIFY ORDER ENTRY.
013200     SELECT EVENT-FILE
013300         ASSIGN TO EVENTOUT
013400         ORGANIZATION IS LINE SEQUENTIAL
013500         FILE STATUS IS EVENT-FILE-STATUS.
013600* STOCKRPT -- THE PRINTED STOCK-STATE REPORT, ONE DETAIL GROUP
013700* PER BATCH WITH SKU SUBTOTALS AND A RUN GRAND TOTAL.
013800     SELECT STOCK-RPT
013900         ASSIGN TO STOCKRPT
014000         ORGANIZATION IS LINE SEQUENTIAL
014100         FILE STATUS IS STOCK-RPT-FILE-STATUS.
014200* SORTWK01 -- WORK FILE FOR THE SKU/SEQ-NO SORT BEHIND THE
014300* STOCK REPORT.  NOT A PERMANENT FILE -- THE SORT VERB OWNS IT.
014400     SELECT BATCH-SORT-WORK
014500         ASSIGN TO SORTWK01.
014600*
014700 DATA DIVISION.
014800 FILE SECTION.
014900*
015000* CMD-FILE-RECORD STAYS A PLAIN PIC X(80) -- COMMAND-RECORD DOWN
015100* IN WORKING-STORAGE IS THE TYPED VIEW 110-READ-COMMAND-RECORD
015200* MOVES EACH RECORD INTO.
015300 FD  CMD-FILE
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 80 CHARACTERS.
015600 01  CMD-FILE-RECORD             PIC X(80).
015700*
015800* EVENT-RECORD IS LOADED BY GROUP MOVE FROM THE MATCHING
015900* WS-EVENT-BACKLOG ENTRY IN 790-DRAIN-EVENT-BACKLOG.
016000 FD  EVENT-FILE
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 80 CHARACTERS.
016300 01  EVENT-RECORD               PIC X(80).
016400*
016500* PRINT-LINE IS A FLAT 132-BYTE AREA -- EACH REPORT LINE TYPE
016600* BELOW (IN WORKING-STORAGE) IS MOVED INTO IT AT WRITE TIME.
016700 FD  STOCK-RPT
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 132 CHARACTERS.
017000 01  PRINT-LINE                  PIC X(132).
017100*
017200* SORT WORK RECORD -- 950-RELEASE-BATCH-RECORDS LOADS ONE OF
017300* THESE PER BATCH TABLE ENTRY; 960/965 RETURN THEM IN SKU/SEQ-NO
017400* ORDER FOR THE REPORT.
017500 SD  BATCH-SORT-WORK.
017600 01  SORT-BATCH-RECORD.
017700     05  SRT-SKU                 PIC X(20).
017800     05  SRT-SEQ-NO              PIC 9(07).
017900     05  SRT-REFERENCE           PIC X(12).
018000     05  SRT-PURCHASED-QTY       PIC S9(05).
018100     05  SRT-ALLOCATED-QTY       PIC S9(05).
018200     05  SRT-AVAILABLE-QTY       PIC S9(05).
018300     05  SRT-ETA                 PIC 9(08).
018400     05  FILLER                  PIC X(09).
018500*
018600 WORKING-STORAGE SECTION.
018700*
018800******************************************************************
018900* TABLE DESIGN NOTE -- THE WHOLE RUN'S BATCH AND ALLOCATION STATE
019000* LIVES IN WS-BATCH-TABLE AND WS-ALLOC-TABLE BELOW, BOTH IN
019100* MEMORY FOR THE LIFE OF THE PROGRAM.  THERE IS NO CHECKPOINT OR
019200* RESTART -- IF THE RUN ABENDS PARTWAY THROUGH THE COMMAND FILE,
019300* RERUN FROM THE BEGINNING.  THIS IS A DELIBERATE CHOICE FOR THE
019400* VOLUMES THIS JOB SEES; IF THE COMMAND VOLUME EVER OUTGROWS
019500* WHAT FITS IN A REGION'S WORKING STORAGE, THE TABLES WOULD NEED
019600* TO MOVE TO A VSAM FILE OR DATA BASE, WHICH IS A BIGGER JOB
019700* THAN BUMPING THE OCCURS LIMITS THE WAY WH-2268 DID.
019800******************************************************************
019900*
020000******************************************************************
020100* COMMAND-RECORD IS THE TYPED VIEW OF CMD-FILE-RECORD.  THE FILE
020200* ITSELF IS CARRIED AS PLAIN TEXT (SEE CMD-FILE-RECORD ABOVE) AND
020300* MOVED IN HERE BY 110-READ-COMMAND-RECORD, THE WAY THE OLD
020400* SEQUENTIAL-MATCH PROGRAMS DID IT.
020500******************************************************************
020600 01  COMMAND-RECORD.
020700     COPY CPCMDREC.
020800*
020900******************************************************************
021000* WS-SWITCHES -- EVERY SWITCH IS A 1-BYTE PIC X WITH ITS 88 SO
021100* THE PROCEDURE DIVISION CAN TEST "IF CMD-EOF" RATHER THAN
021200* COMPARE LITERALS.  MOST RESET TO "N" AT THE TOP OF THE
021300* PARAGRAPH THAT USES THEM RATHER THAN HERE, SO THE VALUE
021400* CLAUSE ONLY MATTERS FOR THE VERY FIRST TIME THROUGH.
021500******************************************************************
021600 01  WS-SWITCHES.
021700     05  CMD-EOF-SWITCH           PIC X(01) VALUE "N".
021800         88  CMD-EOF                        VALUE "Y".
021900     05  PRODUCT-FOUND-SWITCH     PIC X(01) VALUE "N".
022000         88  PRODUCT-FOUND                  VALUE "Y".
022100     05  BEST-BATCH-FOUND-SWITCH  PIC X(01) VALUE "N".
022200         88  BEST-BATCH-FOUND               VALUE "Y".
022300     05  TARGET-BATCH-FOUND-SWITCH PIC X(01) VALUE "N".
022400         88  TARGET-BATCH-FOUND             VALUE "Y".
022500     05  ALREADY-ALLOC-SWITCH     PIC X(01) VALUE "N".
022600         88  ALREADY-ALLOCATED               VALUE "Y".
022700     05  MORE-TO-DEALLOC-SWITCH   PIC X(01) VALUE "Y".
022800         88  MORE-TO-DEALLOCATE              VALUE "Y".
022900     05  DEALLOC-FOUND-SWITCH     PIC X(01) VALUE "N".
023000         88  DEALLOC-ENTRY-FOUND             VALUE "Y".
023100     05  SORT-EOF-SWITCH          PIC X(01) VALUE "N".
023200         88  SORT-EOF                        VALUE "Y".
023300     05  FIRST-SKU-SWITCH         PIC X(01) VALUE "Y".
023400         88  FIRST-SKU-GROUP                 VALUE "Y".
023500     05  FILLER                   PIC X(01).
023600*
023700* ONE 2-BYTE STATUS PER FILE, TESTED AFTER EVERY OPEN/READ/
023800* WRITE/CLOSE.  "00" IS THE ONLY SUCCESS CODE THIS PROGRAM
023900* CARES ABOUT -- ANYTHING ELSE FALLS THROUGH TO A DISPLAY.
024000 01  FILE-STATUS-FIELDS.
024100     05  CMD-FILE-STATUS          PIC X(02).
024200         88  CMD-FILE-SUCCESSFUL            VALUE "00".
024300         88  CMD-FILE-AT-END                VALUE "10".
024400     05  EVENT-FILE-STATUS        PIC X(02).
024500         88  EVENT-FILE-SUCCESSFUL           VALUE "00".
024600     05  STOCK-RPT-FILE-STATUS    PIC X(02).
024700         88  STOCK-RPT-SUCCESSFUL            VALUE "00".
024800     05  FILLER                   PIC X(01).
024900*
025000* RUN COUNTERS PRINTED ON THE GRAND-TOTAL LINE (990), PLUS THE
025100* NEXT-SEQ-NO GENERATORS FOR NEW BATCH/ALLOCATION TABLE ENTRIES
025200* AND THE PAGE/LINE BOOKKEEPING FOR THE REPORT HEADING LOGIC.
025300 01  WS-COUNTERS.
025400     05  WC-COMMANDS-PROCESSED    PIC 9(07) COMP VALUE ZERO.
025500     05  WC-ALLOCATIONS-MADE      PIC 9(07) COMP VALUE ZERO.
025600     05  WC-REJECTIONS            PIC 9(07) COMP VALUE ZERO.
025700     05  WC-OUT-OF-STOCK-COUNT    PIC 9(07) COMP VALUE ZERO.
025800     05  WC-NEXT-BATCH-SEQ        PIC 9(07) COMP VALUE 1.
025900     05  WC-NEXT-ALLOC-SEQ        PIC 9(07) COMP VALUE 1.
026000     05  WC-BATCH-COUNT           PIC 9(05) COMP VALUE ZERO.
026100     05  WC-ALLOC-COUNT           PIC 9(05) COMP VALUE ZERO.
026200     05  WC-EVENT-BACKLOG-COUNT   PIC 9(03) COMP VALUE ZERO.
026300     05  WC-PAGE-COUNT            PIC 9(03) COMP VALUE ZERO.
026400* WC-LINE-COUNT STARTS HIGH (99) ON PURPOSE SO THE VERY FIRST
026500* CALL TO 965-RETURN-AND-PRINT-BATCH FORCES A HEADING BEFORE
026600* ANY DETAIL LINE PRINTS.
026700     05  WC-LINE-COUNT            PIC 9(03) COMP VALUE 99.
026800     05  WC-LINES-PER-PAGE        PIC 9(03) COMP VALUE 50.
026900     05  FILLER                   PIC X(01).
027000*
027100******************************************************************
027200* SUBSCRIPTS.  THIS SHOP SUBSCRIPTS ITS TABLES WITH PLAIN COMP
027300* COUNTERS RATHER THAN INDEXED-BY NAMES.
027400******************************************************************
027500 01  WS-SUBSCRIPTS.
027600     05  BT-SUB                   PIC 9(05) COMP VALUE ZERO.
027700     05  AL-SUB                   PIC 9(05) COMP VALUE ZERO.
027800     05  EVB-SUB                  PIC 9(03) COMP VALUE ZERO.
027900     05  BEST-BT-SUB              PIC 9(05) COMP VALUE ZERO.
028000     05  TARGET-BT-SUB            PIC 9(05) COMP VALUE ZERO.
028100     05  DEALLOC-AL-SUB           PIC 9(05) COMP VALUE ZERO.
028200     05  BEST-ALLOC-SEQ-SEEN      PIC 9(07) COMP VALUE ZERO.
028300     05  FILLER                   PIC X(01).
028400*
028500******************************************************************
028600* WS-SEARCH-LINE HOLDS THE (ORDER ID, SKU, QUANTITY) OF THE LINE
028700* CURRENTLY BEING ALLOCATED OR RE-ALLOCATED, SO 420-FIND-BEST-
028800* BATCH-FOR-SKU AND 430-ALLOCATE-LINE-TO-BEST-BATCH CAN SERVE
028900* BOTH A FRESH AL TRANSACTION (400-ALLOCATE-ORDER-LINE) AND A
029000* LINE BUMPED LOOSE BY A CQ SHRINK (560-REALLOCATE-DEALLOC-LINE).
029100******************************************************************
029200 01  WS-SEARCH-LINE.
029300     05  SL-ORDERID               PIC X(10).
029400     05  SL-SKU                   PIC X(20).
029500     05  SL-QTY                   PIC S9(05) COMP.
029600     05  SL-EXCLUDE-BATCHREF      PIC X(12).
029700     05  FILLER                   PIC X(01).
029800*
029900 01  WS-DEALLOC-CAPTURE.
030000     05  DC-ORDERID               PIC X(10).
030100     05  DC-SKU                   PIC X(20).
030200     05  DC-QTY                   PIC S9(05) COMP.
030300     05  DC-OLD-BATCHREF          PIC X(12).
030400     05  FILLER                   PIC X(01).
030500*
030600******************************************************************
030700* WS-BATCH-TABLE -- ONE ENTRY PER BATCH THE RUN HAS SEEN.  SEE
030800* CPBATREC FOR THE ENTRY LAYOUT AND ITS OWN MAINTENANCE NOTES.
030900* WH-2268 RAISED THIS FROM 200 TO 500 ENTRIES.
031000******************************************************************
031100 01  WS-BATCH-TABLE.
031200     05  BT-ENTRY OCCURS 500 TIMES.
031300         COPY CPBATREC.
031400*
031500******************************************************************
031600* WS-ALLOC-TABLE -- ONE ENTRY PER ORDER LINE CURRENTLY HELD
031700* INSIDE A BATCH.  WH-2268 RAISED THIS FROM 800 TO 2000 ENTRIES.
031800******************************************************************
031900 01  WS-ALLOC-TABLE.
032000     05  AL-ENTRY OCCURS 2000 TIMES.
032100         COPY CPALOREC.
032200*
032300******************************************************************
032400* WH-2277 -- STANDALONE CAP ON THE EVENT BACKLOG, TESTED IN EACH
032500* OF THE 620/625/630/635/640 EVENT-RAISING PARAGRAPHS SO A CQ
032600* THAT BUMPS LOOSE A LOT OF LINES AT ONCE CANNOT SUBSCRIPT PAST
032700* EVB-ENTRY'S OCCURS.  KEPT AS ITS OWN 77 RATHER THAN BURIED IN
032800* WS-COUNTERS SO IT IS EASY TO FIND WHEN THE TABLE NEEDS TO GROW
032900* AGAIN (SEE WH-2268).
033000******************************************************************
033100 77  WS-EVENT-BACKLOG-MAX         PIC 9(03) COMP VALUE 50.
033200*
033300******************************************************************
033400* WS-EVENT-BACKLOG HOLDS THE EVENTS RAISED WHILE THE CURRENT
033500* COMMAND IS BEING WORKED.  790-DRAIN-EVENT-BACKLOG WRITES THEM
033600* ALL TO EVENT-FILE AND EMPTIES THE TABLE BEFORE THE NEXT COMMAND
033700* IS READ -- A CQ CAN RAISE SEVERAL EVENTS (THE QUANTITY CHANGE
033800* ITSELF PLUS ONE PER LINE BUMPED LOOSE) SO THIS CANNOT BE A
033900* SINGLE WORK AREA.
034000******************************************************************
034100 01  WS-EVENT-BACKLOG.
034200     05  EVB-ENTRY OCCURS 50 TIMES.
034300         COPY CPEVTREC.
034400*
034500******************************************************************
034600* RUN-DATE / RUN-TIME FOR THE REPORT HEADING.  WH-1842 WINDOWS
034700* THE TWO-DIGIT YEAR ACCEPT FROM DATE HANDS BACK.
034800******************************************************************
034900 01  WS-RUN-DATE-AREA.
035000     05  WS-RUN-DATE              PIC 9(06).
035100     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
035200         10  WS-RUN-YY            PIC 9(02).
035300         10  WS-RUN-MM             PIC 9(02).
035400         10  WS-RUN-DD             PIC 9(02).
035500     05  WS-RUN-YEAR-4            PIC 9(04).
035600     05  FILLER                   PIC X(01).
035700*
035800 01  WS-RUN-TIME-AREA.
035900     05  WS-RUN-TIME              PIC 9(08).
036000     05  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
036100         10  WS-RUN-HH            PIC 9(02).
036200         10  WS-RUN-MN            PIC 9(02).
036300         10  WS-RUN-SS            PIC 9(02).
036400         10  WS-RUN-CC            PIC 9(02).
036500     05  FILLER                   PIC X(01).
036600*
036700******************************************************************
036800* ETA DISPLAY WORK AREA -- SPLITS SRT-ETA (OR BAT-ETA) INTO
036900* YYYY/MM/DD SO 977-FORMAT-BATCH-ETA CAN BUILD A "YYYY-MM-DD"
037000* DISPLAY FIELD FOR THE BATCH DETAIL LINE, OR "ON-HAND" WHEN
037100* THE BATCH HAS NO ETA.
037200******************************************************************
037300 01  WS-ETA-WORK-AREA.
037400     05  WS-ETA-WORK              PIC 9(08).
037500     05  WS-ETA-WORK-R REDEFINES WS-ETA-WORK.
037600         10  WS-ETA-YYYY          PIC 9(04).
037700         10  WS-ETA-MM            PIC 9(02).
037800         10  WS-ETA-DD            PIC 9(02).
037900     05  FILLER                   PIC X(01).
038000*
038100 01  WS-ETA-DISPLAY-AREA.
038200     05  WSD-YYYY                 PIC 9(04).
038300     05  FILLER                   PIC X(01) VALUE "-".
038400     05  WSD-MM                   PIC 9(02).
038500     05  FILLER                   PIC X(01) VALUE "-".
038600     05  WSD-DD                   PIC 9(02).
038700*
038800******************************************************************
038900* SKU CONTROL-BREAK ACCUMULATORS AND SAVE AREA.
039000******************************************************************
039100 01  WS-CONTROL-FIELDS.
039200     05  WS-OLD-SKU               PIC X(20) VALUE SPACES.
039300     05  WS-SKU-PURCHASED-TOTAL   PIC S9(07) COMP VALUE ZERO.
039400     05  WS-SKU-ALLOCATED-TOTAL   PIC S9(07) COMP VALUE ZERO.
039500     05  WS-SKU-AVAILABLE-TOTAL   PIC S9(07) COMP VALUE ZERO.
039600     05  WS-GRAND-PURCHASED-TOTAL PIC S9(08) COMP VALUE ZERO.
039700     05  WS-GRAND-ALLOCATED-TOTAL PIC S9(08) COMP VALUE ZERO.
039800     05  WS-GRAND-AVAILABLE-TOTAL PIC S9(08) COMP VALUE ZERO.
039900     05  FILLER                   PIC X(01).
040000*
040100******************************************************************
040200* PRINT-LINE LAYOUTS -- ONE 01-LEVEL PER STOCK-STATE REPORT LINE
040300* TYPE, FILLER-PADDED OUT TO THE FULL 132-BYTE PRINT-LINE.
040400******************************************************************
040500* HEADING LINE 1 -- RUN DATE, REPORT TITLE, PAGE NUMBER.
040600 01  STOCK-RPT-HEADING-1.
040700     05  FILLER                   PIC X(07) VALUE "DATE:  ".
040800     05  SH1-MONTH                PIC 99.
040900     05  FILLER                   PIC X(01) VALUE "/".
041000     05  SH1-DAY                  PIC 99.
041100     05  FILLER                   PIC X(01) VALUE "/".
041200     05  SH1-YEAR                 PIC 9(04).
041300     05  FILLER                   PIC X(15) VALUE SPACES.
041400     05  FILLER                   PIC X(40)
041500         VALUE "INVENTORY ALLOCATION STOCK-STATE REPORT".
041600     05  FILLER                   PIC X(08) VALUE "PAGE:   ".
041700     05  SH1-PAGE-NUMBER          PIC ZZZ9.
041800     05  FILLER                   PIC X(44) VALUE SPACES.
041900*
042000* HEADING LINE 2 -- RUN TIME AND PROGRAM ID, FOR THE OPERATOR'S
042100* BENEFIT WHEN TWO COPIES OF THE REPORT TURN UP IN THE SAME BOX.
042200 01  STOCK-RPT-HEADING-2.
042300     05  FILLER                   PIC X(07) VALUE "TIME:  ".
042400     05  SH2-HOURS                PIC 99.
042500     05  FILLER                   PIC X(01) VALUE ":".
042600     05  SH2-MINUTES              PIC 99.
042700     05  FILLER                   PIC X(66) VALUE SPACES.
042800     05  FILLER                   PIC X(10) VALUE "ALOC1000".
042900     05  FILLER                   PIC X(44) VALUE SPACES.
043000*
043100* HEADING LINE 3 -- COLUMN CAPTIONS FOR THE DETAIL LINES BELOW.
043200 01  STOCK-RPT-HEADING-3.
043300     05  FILLER                   PIC X(20) VALUE "SKU".
043400     05  FILLER                   PIC X(14) VALUE "BATCH REF".
043500     05  FILLER                   PIC X(12) VALUE "ETA".
043600     05  FILLER                   PIC X(10) VALUE "PURCHASED".
043700     05  FILLER                   PIC X(10) VALUE "ALLOCATED".
043800     05  FILLER                   PIC X(10) VALUE "AVAILABLE".
043900     05  FILLER                   PIC X(56) VALUE SPACES.
044000*
044100* ONE DETAIL LINE PER BATCH.  SBL-SKU IS BLANK EXCEPT ON THE
044200* FIRST BATCH OF A SKU GROUP -- SEE 980-PRINT-BATCH-DETAIL-LINE.
044300 01  STOCK-RPT-BATCH-LINE.
044400     05  SBL-SKU                  PIC X(20).
044500     05  SBL-BATCH-REF            PIC X(12).
044600     05  FILLER                   PIC X(02) VALUE SPACES.
044700     05  SBL-ETA-DISPLAY          PIC X(10).
044800     05  FILLER                   PIC X(02) VALUE SPACES.
044900     05  SBL-PURCHASED            PIC ZZ,ZZ9.
045000     05  FILLER                   PIC X(03) VALUE SPACES.
045100     05  SBL-ALLOCATED            PIC ZZ,ZZ9.
045200     05  FILLER                   PIC X(03) VALUE SPACES.
045300     05  SBL-AVAILABLE            PIC ZZ,ZZ9-.
045400     05  FILLER                   PIC X(61) VALUE SPACES.
045500*
045600* ONE INDENTED LINE PER ORDER LINE ALLOCATED AGAINST THE BATCH
045700* PRINTED DIRECTLY ABOVE -- SEE 985-PRINT-ALLOCATION-LINES-FOR-
045800* BATCH.
045900 01  STOCK-RPT-ALLOC-LINE.
046000     05  FILLER                   PIC X(24) VALUE SPACES.
046100     05  FILLER                   PIC X(12) VALUE "ORDER ID:".
046200     05  SAL-ORDERID              PIC X(10).
046300     05  FILLER                   PIC X(04) VALUE SPACES.
046400     05  FILLER                   PIC X(06) VALUE "QTY:".
046500     05  SAL-QTY                  PIC ZZ,ZZ9.
046600     05  FILLER                   PIC X(70) VALUE SPACES.
046700*
046800* ONE WIDER DIGIT PER FIELD THAN THE BATCH LINE ABOVE -- A SKU
046900* WITH MANY BATCHES CAN SUM PAST THE BATCH LINE'S PIC.
047000 01  STOCK-RPT-SUBTOTAL-LINE.
047100     05  FILLER                   PIC X(20) VALUE SPACES.
047200     05  FILLER                   PIC X(14) VALUE "SKU TOTAL".
047300     05  FILLER                   PIC X(12) VALUE SPACES.
047400     05  SSL-PURCHASED            PIC ZZZ,ZZ9.
047500     05  FILLER                   PIC X(02) VALUE SPACES.
047600     05  SSL-ALLOCATED            PIC ZZZ,ZZ9.
047700     05  FILLER                   PIC X(02) VALUE SPACES.
047800     05  SSL-AVAILABLE            PIC ZZZ,ZZ9-.
047900     05  FILLER                   PIC X(60) VALUE SPACES.
048000*
048100* WIDER AGAIN THAN THE SUBTOTAL LINE -- THE RUN TOTAL IS THE SUM
048200* OF EVERY SKU SUBTOTAL.
048300 01  STOCK-RPT-GRAND-LINE.
048400     05  FILLER                   PIC X(20) VALUE SPACES.
048500     05  FILLER                   PIC X(14) VALUE "GRAND TOTAL".
048600     05  FILLER                   PIC X(12) VALUE SPACES.
048700     05  SGL-PURCHASED            PIC ZZZZ,ZZ9.
048800     05  FILLER                   PIC X(02) VALUE SPACES.
048900     05  SGL-ALLOCATED            PIC ZZZZ,ZZ9.
049000     05  FILLER                   PIC X(02) VALUE SPACES.
049100     05  SGL-AVAILABLE            PIC ZZZZ,ZZ9-.
049200     05  FILLER                   PIC X(57) VALUE SPACES.
049300*
049400* RUN-CONTROL COUNTS LINE -- PRINTED ONCE, AFTER THE GRAND
049500* TOTAL LINE, BY 990-PRINT-GRAND-TOTALS.
049600 01  STOCK-RPT-COUNTS-LINE.
049700     05  FILLER                   PIC X(10) VALUE "COMMANDS".
049800     05  SCL-COMMANDS             PIC ZZZ,ZZ9.
049900     05  FILLER                   PIC X(04) VALUE SPACES.
050000     05  FILLER                   PIC X(12) VALUE "ALLOCATIONS".
050100     05  SCL-ALLOCATIONS          PIC ZZZ,ZZ9.
050200     05  FILLER                   PIC X(04) VALUE SPACES.
050300     05  FILLER                   PIC X(11) VALUE "REJECTIONS".
050400     05  SCL-REJECTIONS           PIC ZZZ,ZZ9.
050500     05  FILLER                   PIC X(04) VALUE SPACES.
050600     05  FILLER                   PIC X(13) VALUE "OUT-OF-STOCK".
050700     05  SCL-OUT-OF-STOCK         PIC ZZZ,ZZ9.
050800     05  FILLER                   PIC X(46) VALUE SPACES.
050900*
051000 01  BLANK-LINE                   PIC X(132) VALUE SPACES.
051100*
051200 PROCEDURE DIVISION.
051300*
051400******************************************************************
051500* 000-ALLOCATE-STOCK IS THE WHOLE JOB.  OPEN, WORK EVERY COMMAND
051600* ON CMD-FILE, PRINT THE STOCK-STATE REPORT, CLOSE, STOP.
051700******************************************************************
051800 000-ALLOCATE-STOCK.
051900* 2009-11-04 RFS  WH-2299  CONFIRMED WITH OPERATIONS THAT
052000*                          ONE CMD-FILE PER RUN IS THE
052100*                          PERMANENT DESIGN -- NO PLANS TO
052200*                          SPLIT INPUT ACROSS MULTIPLE FILES.
052300* OPEN ALL THREE FILES BEFORE THE FIRST READ -- NONE OF THEM
052400* ARE OPTIONAL TO THIS RUN.
052500     OPEN INPUT CMD-FILE
052600          OUTPUT EVENT-FILE
052700          OUTPUT STOCK-RPT.
052800* PRIME THE READ, THEN WORK COMMANDS UNTIL CMD-FILE IS EXHAUSTED.
052900     PERFORM 110-READ-COMMAND-RECORD.
053000     PERFORM 100-PROCESS-COMMAND-RECORD
053100         UNTIL CMD-EOF.
053200* REPORT COMES LAST, ONCE, AFTER EVERY COMMAND HAS BEEN WORKED.
053300     PERFORM 900-PRINT-STOCK-REPORT.
053400     CLOSE CMD-FILE
053500           EVENT-FILE
053600           STOCK-RPT.
053700     STOP RUN.
053800*
053900******************************************************************
054000* WH-2284 -- REJECT THE RECORD OUTRIGHT IF CMD-QTY IS NOT ALL
054100* NUMERIC BEFORE ANY OF THE CB/AL/CQ ARITHMETIC TOUCHES IT.  THE
054200* NUMERIC-SKU CLASS (SPECIAL-NAMES, ABOVE) IS JUST "0" THRU "9",
054300* SO IT SERVES AS WELL FOR A QUANTITY FIELD AS FOR A SKU.
054400******************************************************************
054500 100-PROCESS-COMMAND-RECORD.
054600* GUARD FIRST -- DO NOT LET A BAD CMD-QTY REACH THE CB/AL/CQ
054700* ARITHMETIC BELOW.
054800     IF CMD-QTY NOT NUMERIC-SKU
054900         MOVE CMD-ORDERID TO SL-ORDERID
055000         MOVE CMD-SKU     TO SL-SKU
055100         MOVE ZERO        TO SL-QTY
055200         DISPLAY "ALOC1000 - CMD-QTY NOT NUMERIC - WH-2284"
055300         PERFORM 630-RAISE-REJECTED-EVENT THRU 630-EXIT
055400     ELSE
055500* DISPATCH ON CMD-TYPE.  ANYTHING NOT CB/AL/CQ IS UNKNOWN.
055600         IF CMD-IS-CREATE-BATCH
055700             PERFORM 300-ADD-BATCH
055800         ELSE
055900             IF CMD-IS-ALLOCATE
056000                 PERFORM 400-ALLOCATE-ORDER-LINE
056100             ELSE
056200                 IF CMD-IS-CHANGE-QUANTITY
056300                     PERFORM 500-CHANGE-BATCH-QUANTITY
056400                 ELSE
056500                     PERFORM 600-REJECT-UNKNOWN-COMMAND.
056600* WHATEVER EVENTS THE COMMAND RAISED GET WRITTEN NOW, BEFORE THE
056700* NEXT COMMAND IS READ.
056800     PERFORM 790-DRAIN-EVENT-BACKLOG.
056900     ADD 1 TO WC-COMMANDS-PROCESSED.
057000     PERFORM 110-READ-COMMAND-RECORD.
057100*
057200******************************************************************
057300* 110-READ-COMMAND-RECORD -- READS THE NEXT TRANSACTION INTO THE
057400* TYPED COMMAND-RECORD VIEW (SEE CPCMDREC) RATHER THAN DIRECTLY
057500* INTO CMD-FILE-RECORD, WHICH STAYS A PLAIN PIC X(80) SO THE
057600* FILE SECTION DOES NOT HAVE TO CARRY THE RECORD LAYOUT TWICE.
057700* AT END JUST FLIPS THE SWITCH -- 000-ALLOCATE-STOCK'S PERFORM
057800* UNTIL CMD-EOF IS WHAT ACTUALLY STOPS THE LOOP.
057900******************************************************************
058000 110-READ-COMMAND-RECORD.
058100* THIS PARAGRAPH HAS NOT CHANGED SINCE ORIGINAL CODING --
058200* THE COMMAND RECORD LAYOUT HAS BEEN STABLE SINCE WH-2201.
058300     READ CMD-FILE INTO COMMAND-RECORD
058400         AT END
058500             MOVE "Y" TO CMD-EOF-SWITCH.
058600*
058700******************************************************************
058800* 300-ADD-BATCH -- CB TRANSACTION.  APPENDS A NEW BATCH TABLE
058900* ENTRY.  A PRODUCT COMES INTO EXISTENCE THE FIRST TIME A BATCH
059000* IS CREATED FOR ITS SKU -- THERE IS NO SEPARATE PRODUCT TABLE.
059100******************************************************************
059200 300-ADD-BATCH.
059300* 1994-02-08 RFS  WH-2210  REVIEWED AFTER A SHOP AUDIT OF
059400*                          ALL TABLE-FULL CHECKS -- CONFIRMED
059500*                          THIS ONE TESTS BEFORE THE ADD, NOT
059600*                          AFTER, SO WC-BATCH-COUNT NEVER
059700*                          EXCEEDS THE OCCURS LIMIT.
059800* WH-2268 -- TABLE IS FULL, REJECT RATHER THAN SUBSCRIPT PAST
059900* THE OCCURS.
060000     IF WC-BATCH-COUNT = 500
060100         DISPLAY "ALOC1000 - BATCH TABLE FULL - WH-2268"
060200         DISPLAY "ALOC1000 - REJECTING CB FOR " CMD-BATCHREF
060300         PERFORM 630-RAISE-REJECTED-EVENT THRU 630-EXIT
060400     ELSE
060500* NEW BATCH STARTS FULLY AVAILABLE -- NOTHING IS ALLOCATED
060600* AGAINST IT YET.
060700         ADD 1 TO WC-BATCH-COUNT
060800         MOVE CMD-BATCHREF TO BAT-REFERENCE (WC-BATCH-COUNT)
060900         MOVE CMD-SKU      TO BAT-SKU       (WC-BATCH-COUNT)
061000         MOVE CMD-QTY      TO BAT-PURCHASED-QTY (WC-BATCH-COUNT)
061100         MOVE ZERO         TO BAT-ALLOCATED-QTY  (WC-BATCH-COUNT)
061200         MOVE CMD-QTY      TO BAT-AVAILABLE-QTY  (WC-BATCH-COUNT)
061300         MOVE CMD-ETA      TO BAT-ETA       (WC-BATCH-COUNT)
061400* WH-2207 -- SEQ-NO RECORDS INSERTION ORDER FOR ETA TIE-BREAKS.
061500         MOVE WC-NEXT-BATCH-SEQ TO BAT-SEQ-NO (WC-BATCH-COUNT)
061600         ADD 1 TO WC-NEXT-BATCH-SEQ.
061700*
061800******************************************************************
061900* 400-ALLOCATE-ORDER-LINE -- AL TRANSACTION.
062000******************************************************************
062100 400-ALLOCATE-ORDER-LINE.
062200* 1996-07-19 RFS  WH-2233  NOTED HERE FOR THE BENEFIT OF
062300*                          WHOEVER READS THIS NEXT -- THE
062400*                          REJECTED-VS-OUT-OF-STOCK SPLIT IS
062500*                          DELIBERATE, NOT AN OVERSIGHT.
062600* WS-SEARCH-LINE IS THE SHARED WORK AREA 420/425/430 ALL READ --
062700* LOAD IT FROM THE COMMAND BEFORE CALLING ANY OF THEM.  NO
062800* EXCLUDED BATCH ON A FRESH AL -- THAT ONLY APPLIES TO THE
062900* RE-ALLOCATE PATH IN 560.
063000     MOVE CMD-ORDERID TO SL-ORDERID.
063100     MOVE CMD-SKU     TO SL-SKU.
063200     MOVE CMD-QTY     TO SL-QTY.
063300     MOVE SPACES      TO SL-EXCLUDE-BATCHREF.
063400     PERFORM 405-CHECK-PRODUCT-EXISTS.
063500     IF NOT PRODUCT-FOUND
063600         PERFORM 635-RAISE-INVALID-SKU-EVENT THRU 635-EXIT
063700     ELSE
063800         PERFORM 420-FIND-BEST-BATCH-FOR-SKU
063900         IF BEST-BATCH-FOUND
064000             PERFORM 430-ALLOCATE-LINE-TO-BEST-BATCH
064100         ELSE
064200* PRODUCT EXISTS BUT NO BATCH HAS ROOM -- REJECTED, NOT
064300* OUT-OF-STOCK (THERE IS STOCK, JUST NOT ENOUGH OF IT HERE).
064400             PERFORM 630-RAISE-REJECTED-EVENT THRU 630-EXIT.
064500*
064600******************************************************************
064700* 405-CHECK-PRODUCT-EXISTS -- THERE IS NO SEPARATE PRODUCT TABLE
064800* (SEE THE 300-ADD-BATCH BANNER ABOVE), SO "DOES A PRODUCT EXIST
064900* FOR THIS SKU" IS ANSWERED BY "IS THERE AT LEAST ONE BATCH TABLE
065000* ROW FOR THE SKU."  A FULL TABLE SCAN IS CHEAP AT THESE VOLUMES.
065100******************************************************************
065200 405-CHECK-PRODUCT-EXISTS.
065300     MOVE "N" TO PRODUCT-FOUND-SWITCH.
065400     PERFORM VARYING BT-SUB FROM 1 BY 1
065500         UNTIL BT-SUB > WC-BATCH-COUNT
065600            OR PRODUCT-FOUND
065700         IF BAT-SKU (BT-SUB) = SL-SKU
065800             MOVE "Y" TO PRODUCT-FOUND-SWITCH.
065900*
066000******************************************************************
066100* 420-FIND-BEST-BATCH-FOR-SKU -- ONE PASS OVER THE BATCH TABLE.
066200* THE PREFERRED BATCH IS THE ELIGIBLE ONE (SAME SKU, NOT THE
066300* EXCLUDED REFERENCE IF ANY, ENOUGH AVAILABLE-QTY) WITH THE
066400* SMALLEST (BAT-ETA, BAT-SEQ-NO) -- ON-HAND STOCK HAS ETA ZERO
066500* SO IT SORTS AHEAD OF ANYTHING WITH A FUTURE ETA, AND BAT-SEQ-NO
066600* BREAKS TIES IN INSERTION ORDER.  TRACKING THE BEST CANDIDATE
066700* SEEN SO FAR AS WE SCAN IS THE SAME RESULT AS SCANNING A TABLE
066800* ALREADY SORTED INTO THAT ORDER AND TAKING THE FIRST ELIGIBLE
066900* ENTRY.
067000******************************************************************
067100 420-FIND-BEST-BATCH-FOR-SKU.
067200* 1992-01-17 RFS  WH-2207  ORIGINAL CODING -- ETA-THEN-
067300*                          SEQ-NO PREFERENCE RULE CAME FROM
067400*                          A PURCHASING REQUEST TO ALWAYS
067500*                          DRAW DOWN ON-HAND STOCK FIRST.
067600     MOVE "N" TO BEST-BATCH-FOUND-SWITCH.
067700     MOVE ZERO TO BEST-BT-SUB.
067800     PERFORM VARYING BT-SUB FROM 1 BY 1
067900         UNTIL BT-SUB > WC-BATCH-COUNT
068000         IF BAT-SKU (BT-SUB) = SL-SKU
068100            AND BAT-REFERENCE (BT-SUB) NOT = SL-EXCLUDE-BATCHREF
068200            AND BAT-AVAILABLE-QTY (BT-SUB) >= SL-QTY
068300             PERFORM 425-COMPARE-CANDIDATE-BATCH.
068400*
068500******************************************************************
068600* 425-COMPARE-CANDIDATE-BATCH -- RUN FOR EVERY ELIGIBLE ENTRY
068700* 420 FINDS.  THE FIRST ELIGIBLE ENTRY SEEN WINS BY DEFAULT;
068800* AFTER THAT, A CANDIDATE ONLY REPLACES THE CURRENT BEST IF ITS
068900* ETA IS EARLIER, OR THE ETAS TIE AND ITS BAT-SEQ-NO IS LOWER
069000* (I.E. IT WAS CREATED FIRST).  KEEP THIS TEST IN STEP WITH
069100* 420'S COMMENT BLOCK IF THE PREFERENCE RULE EVER CHANGES.
069200******************************************************************
069300 425-COMPARE-CANDIDATE-BATCH.
069400* 1992-01-17 RFS  WH-2207  ORIGINAL CODING, SPLIT OUT OF
069500*                          420 SO THE COMPARISON LOGIC
069600*                          COULD BE TESTED ON ITS OWN.
069700     IF NOT BEST-BATCH-FOUND
069800         MOVE "Y" TO BEST-BATCH-FOUND-SWITCH
069900         MOVE BT-SUB TO BEST-BT-SUB
070000     ELSE
070100         IF BAT-ETA (BT-SUB) < BAT-ETA (BEST-BT-SUB)
070200             MOVE BT-SUB TO BEST-BT-SUB
070300         ELSE
070400             IF BAT-ETA (BT-SUB) = BAT-ETA (BEST-BT-SUB)
070500                AND BAT-SEQ-NO (BT-SUB) < BAT-SEQ-NO (BEST-BT-SUB)
070600                 MOVE BT-SUB TO BEST-BT-SUB.
070700*
070800******************************************************************
070900* 430-ALLOCATE-LINE-TO-BEST-BATCH -- IDEMPOTENT.  IF THIS EXACT
071000* LINE IS ALREADY ALLOCATED TO THE CHOSEN BATCH, DO NOTHING AND
071100* RAISE NO EVENT (A DUPLICATE AL TRANSACTION IS A NO-OP).
071200******************************************************************
071300 430-ALLOCATE-LINE-TO-BEST-BATCH.
071400* WH-2277 -- A REPLAYED AL IS A SILENT NO-OP, NOT A SECOND
071500* BOOKING AND NOT A REJECTION.
071600     PERFORM 431-CHECK-ALREADY-ALLOCATED.
071700     IF NOT ALREADY-ALLOCATED
071800* WH-2268 -- TABLE FULL, REJECT RATHER THAN SUBSCRIPT PAST THE
071900* OCCURS.
072000         IF WC-ALLOC-COUNT = 2000
072100             DISPLAY "ALOC1000 - ALLOC TABLE FULL - WH-2268"
072200             PERFORM 630-RAISE-REJECTED-EVENT THRU 630-EXIT
072300         ELSE
072400             ADD 1 TO WC-ALLOC-COUNT
072500             MOVE SL-ORDERID TO ALO-ORDERID (WC-ALLOC-COUNT)
072600             MOVE SL-SKU     TO ALO-SKU     (WC-ALLOC-COUNT)
072700             MOVE SL-QTY     TO ALO-QTY     (WC-ALLOC-COUNT)
072800             MOVE BAT-REFERENCE (BEST-BT-SUB)
072900                 TO ALO-BATCHREF (WC-ALLOC-COUNT)
073000* WH-2207 -- SEQ-NO RECORDS THE ORDER LINES WERE ALLOCATED IN,
073100* SO A LATER CQ SHRINK KNOWS WHICH ONE IS "MOST RECENT."
073200             MOVE WC-NEXT-ALLOC-SEQ TO ALO-SEQ-NO (WC-ALLOC-COUNT)
073300             ADD 1 TO WC-NEXT-ALLOC-SEQ
073400             ADD SL-QTY TO BAT-ALLOCATED-QTY (BEST-BT-SUB)
073500             COMPUTE BAT-AVAILABLE-QTY (BEST-BT-SUB) =
073600                 BAT-PURCHASED-QTY (BEST-BT-SUB)
073700                 - BAT-ALLOCATED-QTY (BEST-BT-SUB)
073800             PERFORM 620-RAISE-ALLOCATED-EVENT THRU 620-EXIT
073900* THE ALLOCATION ITSELF CAN EXHAUST THE BATCH -- BOTH EVENTS
074000* CAN FIRE FOR THE SAME AL TRANSACTION.
074100             IF BAT-AVAILABLE-QTY (BEST-BT-SUB) = ZERO
074200                 PERFORM 625-RAISE-OUT-OF-STOCK-EVENT
074300                     THRU 625-EXIT.
074400******************************************************************
074500* 431-CHECK-ALREADY-ALLOCATED -- WH-2277.  GUARDS AGAINST THE
074600* SAME ORDER LINE BEING ALLOCATED TWICE IF THE SENDING SYSTEM
074700* REPLAYS AN AL COMMAND (E.G. AFTER A TIMEOUT IT NEVER SAW THE
074800* ACKNOWLEDGEMENT FOR).  MATCHES ON ORDERID/SKU/QTY AGAINST THE
074900* SPECIFIC BATCH 420-430 JUST PICKED -- A LINE ALLOCATED AGAINST
075000* A DIFFERENT BATCH DOES NOT TRIP THIS SWITCH.
075100******************************************************************
075200 431-CHECK-ALREADY-ALLOCATED.
075300* 2007-08-30 RFS  WH-2277  ORIGINAL CODING -- A MONTH OF
075400*                          DUPLICATE-BOOKING COMPLAINTS
075500*                          TRACED TO A SENDING-SYSTEM RETRY
075600*                          BUG PROMPTED THIS GUARD.
075700     MOVE "N" TO ALREADY-ALLOC-SWITCH.
075800     PERFORM VARYING AL-SUB FROM 1 BY 1
075900         UNTIL AL-SUB > WC-ALLOC-COUNT
076000            OR ALREADY-ALLOCATED
076100         IF ALO-ORDERID (AL-SUB) = SL-ORDERID
076200            AND ALO-SKU (AL-SUB) = SL-SKU
076300            AND ALO-QTY (AL-SUB) = SL-QTY
076400            AND ALO-BATCHREF (AL-SUB) =
076500                BAT-REFERENCE (BEST-BT-SUB)
076600             MOVE "Y" TO ALREADY-ALLOC-SWITCH.
076700*
076800******************************************************************
076900* 500-CHANGE-BATCH-QUANTITY -- CQ TRANSACTION.  THE NEW
077000* PURCHASED-QTY CAN DRIVE AVAILABLE-QTY NEGATIVE; IF IT DOES WE
077100* GIVE UP ALLOCATED LINES, MOST RECENTLY ALLOCATED FIRST, UNTIL
077200* AVAILABLE-QTY IS NO LONGER NEGATIVE, RE-ALLOCATING EACH ONE
077300* AGAINST WHATEVER BATCH OF THE SAME SKU NOW HAS ROOM FOR IT.
077400******************************************************************
077500 500-CHANGE-BATCH-QUANTITY.
077600* 1998-11-23 RFS  Y2K     REVIEWED DURING THE CENTURY-DATE
077700*                          SWEEP -- CMD-ETA AND BAT-ETA ARE
077800*                          FULL 8-DIGIT FIELDS, SO THIS
077900*                          PARAGRAPH NEEDED NO CHANGE.
078000     PERFORM 510-FIND-BATCH-BY-REF.
078100     IF NOT TARGET-BATCH-FOUND
078200         PERFORM 640-RAISE-INVALID-REF-EVENT THRU 640-EXIT
078300     ELSE
078400         MOVE CMD-QTY TO BAT-PURCHASED-QTY (TARGET-BT-SUB)
078500         PERFORM 520-RECOMPUTE-BATCH-AVAILABLE
078600         MOVE "Y" TO MORE-TO-DEALLOC-SWITCH
078700         PERFORM 530-DEALLOCATE-UNTIL-NONNEGATIVE
078800             UNTIL BAT-AVAILABLE-QTY (TARGET-BT-SUB) NOT < ZERO
078900                OR NOT MORE-TO-DEALLOCATE.
079000*
079100******************************************************************
079200* 510-FIND-BATCH-BY-REF -- LOOKS UP THE BATCH NAMED ON THE CQ
079300* COMMAND BY BAT-REFERENCE.  NOT FOUND MEANS THE COMMAND NAMES A
079400* BATCH THIS RUN NEVER CREATED -- 500 TREATS THAT AS WH-2214'S
079500* INVALID-REF EVENT, NOT AS A PROGRAM ABEND.
079600******************************************************************
079700 510-FIND-BATCH-BY-REF.
079800* 2004-06-21 DWH  WH-2214  ORIGINAL CODING -- PRIOR TO THIS
079900*                          TICKET AN UNKNOWN BATCHREF ON A
080000*                          CQ ABENDED THE RUN WITH A
080100*                          SUBSCRIPT-RANGE MESSAGE.
080200     MOVE "N" TO TARGET-BATCH-FOUND-SWITCH.
080300     PERFORM VARYING BT-SUB FROM 1 BY 1
080400         UNTIL BT-SUB > WC-BATCH-COUNT
080500            OR TARGET-BATCH-FOUND
080600         IF BAT-REFERENCE (BT-SUB) = CMD-BATCHREF
080700             MOVE "Y" TO TARGET-BATCH-FOUND-SWITCH
080800             MOVE BT-SUB TO TARGET-BT-SUB.
080900*
081000******************************************************************
081100* 520-RECOMPUTE-BATCH-AVAILABLE -- RE-DERIVES AVAILABLE-QTY FOR
081200* THE TARGET BATCH FROM PURCHASED LESS ALLOCATED.  CALLED BOTH
081300* RIGHT AFTER THE CQ REWRITES PURCHASED-QTY AND AGAIN AFTER EACH
081400* DEALLOCATION IN THE SHRINK LOOP BELOW, SO IT STAYS A SEPARATE
081500* PARAGRAPH RATHER THAN INLINE ARITHMETIC IN EITHER CALLER.
081600******************************************************************
081700 520-RECOMPUTE-BATCH-AVAILABLE.
081800     COMPUTE BAT-AVAILABLE-QTY (TARGET-BT-SUB) =
081900         BAT-PURCHASED-QTY (TARGET-BT-SUB)
082000         - BAT-ALLOCATED-QTY (TARGET-BT-SUB).
082100*
082200******************************************************************
082300* 530-DEALLOCATE-UNTIL-NONNEGATIVE -- ONE PASS OF THE CQ SHRINK
082400* LOOP.  540 PICKS THE MOST-RECENTLY-ALLOCATED LINE AGAINST THE
082500* TARGET BATCH; IF ONE EXISTS IT IS REMOVED FROM THE ALLOCATION
082600* TABLE AND HANDED TO 560 TO TRY AGAINST SOME OTHER BATCH OF THE
082700* SAME SKU.  IF NONE IS LEFT TO GIVE UP, THE SWITCH THAT DRIVES
082800* 500'S PERFORM ... UNTIL IS FLIPPED SO THE LOOP STOPS EVEN IF
082900* AVAILABLE-QTY IS STILL NEGATIVE (MORE BOOKED THAN EXISTS).
083000******************************************************************
083100 530-DEALLOCATE-UNTIL-NONNEGATIVE.
083200* 1997-05-02 RFS  WH-2233  ADDED THE MORE-TO-DEALLOCATE
083300*                          SWITCH AFTER A RUN WITH A
083400*                          SEVERELY OVERSOLD BATCH AND NO
083500*                          MATCHING ALLOC ENTRIES LOOPED.
083600     PERFORM 540-FIND-MOST-RECENT-ALLOC-FOR-BATCH.
083700     IF DEALLOC-ENTRY-FOUND
083800         MOVE ALO-ORDERID (DEALLOC-AL-SUB) TO DC-ORDERID
083900         MOVE ALO-SKU     (DEALLOC-AL-SUB) TO DC-SKU
084000         MOVE ALO-QTY     (DEALLOC-AL-SUB) TO DC-QTY
084100         MOVE ALO-BATCHREF (DEALLOC-AL-SUB) TO DC-OLD-BATCHREF
084200         PERFORM 550-REMOVE-ALLOC-ENTRY
084300         SUBTRACT DC-QTY FROM BAT-ALLOCATED-QTY (TARGET-BT-SUB)
084400         PERFORM 520-RECOMPUTE-BATCH-AVAILABLE
084500         PERFORM 560-REALLOCATE-DEALLOCATED-LINE
084600     ELSE
084700         MOVE "N" TO MORE-TO-DEALLOC-SWITCH.
084800*
084900******************************************************************
085000* 540-FIND-MOST-RECENT-ALLOC-FOR-BATCH -- SCANS THE ALLOCATION
085100* TABLE FOR ENTRIES AGAINST THE SHRINKING BATCH, KEEPING THE ONE
085200* WITH THE HIGHEST ALO-SEQ-NO (THE MOST RECENTLY ALLOCATED).
085300******************************************************************
085400 540-FIND-MOST-RECENT-ALLOC-FOR-BATCH.
085500     MOVE "N" TO DEALLOC-FOUND-SWITCH.
085600     MOVE ZERO TO BEST-ALLOC-SEQ-SEEN.
085700     PERFORM VARYING AL-SUB FROM 1 BY 1
085800         UNTIL AL-SUB > WC-ALLOC-COUNT
085900         IF ALO-BATCHREF (AL-SUB) = BAT-REFERENCE (TARGET-BT-SUB)
086000            AND ALO-SEQ-NO (AL-SUB) > BEST-ALLOC-SEQ-SEEN
086100             MOVE ALO-SEQ-NO (AL-SUB) TO BEST-ALLOC-SEQ-SEEN
086200             MOVE AL-SUB TO DEALLOC-AL-SUB
086300             MOVE "Y" TO DEALLOC-FOUND-SWITCH.
086400*
086500******************************************************************
086600* 550-REMOVE-ALLOC-ENTRY -- SHIFTS EVERY ENTRY AFTER THE ONE
086700* BEING REMOVED DOWN ONE SLOT, THEN SHRINKS THE TABLE.
086800******************************************************************
086900 550-REMOVE-ALLOC-ENTRY.
087000* CLASSIC TABLE-COMPRESS -- EVERY ENTRY AFTER THE REMOVED ONE
087100* SLIDES DOWN A SLOT SO THE TABLE STAYS DENSE FROM 1 TO
087200* WC-ALLOC-COUNT WITH NO GAP LEFT BEHIND.
087300     PERFORM VARYING AL-SUB FROM DEALLOC-AL-SUB BY 1
087400         UNTIL AL-SUB NOT < WC-ALLOC-COUNT
087500         MOVE AL-ENTRY (AL-SUB + 1) TO AL-ENTRY (AL-SUB).
087600     SUBTRACT 1 FROM WC-ALLOC-COUNT.
087700*
087800******************************************************************
087900* 560-REALLOCATE-DEALLOCATED-LINE -- RUNS THE SAME BEST-BATCH
088000* SEARCH AS A FRESH AL TRANSACTION WOULD, AGAINST ALL BATCHES OF
088100* THE LINE'S SKU (THE JUST-SHRUNK BATCH IS NOT EXCLUDED -- IT MAY
088200* STILL HAVE ROOM, OR MAY NOT, DEPENDING ON THE NEW QUANTITY).
088300* NO ELIGIBLE BATCH MEANS THE LINE IS REJECTED, NOT LEFT
088400* DANGLING.
088500******************************************************************
088600 560-REALLOCATE-DEALLOCATED-LINE.
088700* 1997-05-02 RFS  WH-2233  ORIGINAL CODING OF THIS
088800*                          PARAGRAPH -- SEE THE 530 NOTE
088900*                          ABOVE FOR WHAT PROMPTED IT.
089000* DC-xxx WAS CAPTURED BY 530 BEFORE THE ENTRY WAS REMOVED --
089100* LOAD IT INTO THE SAME SEARCH-LINE WORK AREA 420/430 EXPECT.
089200     MOVE DC-ORDERID TO SL-ORDERID.
089300     MOVE DC-SKU     TO SL-SKU.
089400     MOVE DC-QTY     TO SL-QTY.
089500     MOVE SPACES     TO SL-EXCLUDE-BATCHREF.
089600     PERFORM 420-FIND-BEST-BATCH-FOR-SKU.
089700     IF BEST-BATCH-FOUND
089800         PERFORM 430-ALLOCATE-LINE-TO-BEST-BATCH
089900     ELSE
090000* WH-2233 -- NO BATCH HAD ROOM FOR THE BUMPED LINE.  COUNTS AS A
090100* REJECTION, NOT AS OUT-OF-STOCK.
090200         PERFORM 630-RAISE-REJECTED-EVENT THRU 630-EXIT.
090300*
090400******************************************************************
090500* 600-REJECT-UNKNOWN-COMMAND -- CMD-TYPE IS NONE OF CB/AL/CQ.
090600* SHOULD NOT HAPPEN IF THE UPSTREAM FEED IS BEHAVING, BUT A BAD
090700* RECORD SHOULD NOT ABEND THE RUN OVER ONE COMMAND.
090800******************************************************************
090900 600-REJECT-UNKNOWN-COMMAND.
091000* 1987-03-12 RFS  WH-2201  ORIGINAL CODING -- HAS NEVER
091100*                          FIRED IN PRODUCTION AS FAR AS
091200*                          ANYONE HERE RECALLS, BUT STAYS
091300*                          IN FOR SAFETY.
091400     MOVE CMD-ORDERID  TO SL-ORDERID.
091500     MOVE CMD-SKU      TO SL-SKU.
091600     MOVE CMD-QTY      TO SL-QTY.
091700     PERFORM 630-RAISE-REJECTED-EVENT THRU 630-EXIT.
091800*
091900******************************************************************
092000* 620 THROUGH 640 BUILD ONE EVENT BACKLOG ENTRY APIECE.  THE
092100* ENTRY IS NOT WRITTEN UNTIL 790-DRAIN-EVENT-BACKLOG RUNS AT THE
092200* END OF THE CURRENT COMMAND.
092300*
092400* WH-2277 -- EACH ONE CHECKS WC-EVENT-BACKLOG-COUNT AGAINST
092500* WS-EVENT-BACKLOG-MAX BEFORE IT ADDS AND SUBSCRIPTS, THE SAME
092600* AS 300-ADD-BATCH GUARDS WC-BATCH-COUNT AND 430-ALLOCATE-LINE-
092700* TO-BEST-BATCH GUARDS WC-ALLOC-COUNT.  A BACKLOG THAT IS ALREADY
092800* FULL SIMPLY LOSES THE AUDIT ENTRY -- THE UNDERLYING BATCH/ALLOC
092900* TABLE ACTION HAS ALREADY HAPPENED BY THE TIME WE GET HERE.
093000******************************************************************
093100* RAISED BY 430 WHEN A LINE IS SUCCESSFULLY BOOKED.
093200 620-RAISE-ALLOCATED-EVENT.
093300     IF WC-EVENT-BACKLOG-COUNT = WS-EVENT-BACKLOG-MAX
093400         DISPLAY "ALOC1000 - EVENT BACKLOG FULL - WH-2277"
093500         GO TO 620-EXIT.
093600     ADD 1 TO WC-EVENT-BACKLOG-COUNT.
093700     MOVE "ALLOCATED"   TO EVT-TYPE (WC-EVENT-BACKLOG-COUNT).
093800     MOVE SL-ORDERID    TO EVT-ORDERID (WC-EVENT-BACKLOG-COUNT).
093900     MOVE SL-SKU        TO EVT-SKU (WC-EVENT-BACKLOG-COUNT).
094000     MOVE SL-QTY        TO EVT-QTY (WC-EVENT-BACKLOG-COUNT).
094100     MOVE BAT-REFERENCE (BEST-BT-SUB)
094200         TO EVT-BATCHREF (WC-EVENT-BACKLOG-COUNT).
094300 620-EXIT.
094400     EXIT.
094500*
094600* RAISED ALONGSIDE 620 WHEN THE ALLOCATION JUST MADE LEFT THE
094700* BATCH AT ZERO AVAILABLE-QTY.
094800 625-RAISE-OUT-OF-STOCK-EVENT.
094900     IF WC-EVENT-BACKLOG-COUNT = WS-EVENT-BACKLOG-MAX
095000         DISPLAY "ALOC1000 - EVENT BACKLOG FULL - WH-2277"
095100         GO TO 625-EXIT.
095200     ADD 1 TO WC-EVENT-BACKLOG-COUNT.
095300     MOVE "OUT-OF-STOCK" TO EVT-TYPE (WC-EVENT-BACKLOG-COUNT).
095400     MOVE SL-ORDERID    TO EVT-ORDERID (WC-EVENT-BACKLOG-COUNT).
095500     MOVE SL-SKU        TO EVT-SKU (WC-EVENT-BACKLOG-COUNT).
095600     MOVE SL-QTY        TO EVT-QTY (WC-EVENT-BACKLOG-COUNT).
095700     MOVE BAT-REFERENCE (BEST-BT-SUB)
095800         TO EVT-BATCHREF (WC-EVENT-BACKLOG-COUNT).
095900 625-EXIT.
096000     EXIT.
096100*
096200* THE CATCH-ALL EVENT -- BAD CMD-QTY, FULL TABLES, UNKNOWN
096300* CMD-TYPE, AND A CQ REALLOCATION WITH NO ELIGIBLE BATCH (WH-2233)
096400* ALL ROUTE HERE.
096500 630-RAISE-REJECTED-EVENT.
096600     IF WC-EVENT-BACKLOG-COUNT = WS-EVENT-BACKLOG-MAX
096700         DISPLAY "ALOC1000 - EVENT BACKLOG FULL - WH-2277"
096800         GO TO 630-EXIT.
096900     ADD 1 TO WC-EVENT-BACKLOG-COUNT.
097000     MOVE "REJECTED"    TO EVT-TYPE (WC-EVENT-BACKLOG-COUNT).
097100     MOVE SL-ORDERID    TO EVT-ORDERID (WC-EVENT-BACKLOG-COUNT).
097200     MOVE SL-SKU        TO EVT-SKU (WC-EVENT-BACKLOG-COUNT).
097300     MOVE SL-QTY        TO EVT-QTY (WC-EVENT-BACKLOG-COUNT).
097400     MOVE SPACES        TO EVT-BATCHREF (WC-EVENT-BACKLOG-COUNT).
097500 630-EXIT.
097600     EXIT.
097700*
097800* RAISED BY 400 WHEN 405 FINDS NO BATCH ON FILE FOR THE SKU.
097900 635-RAISE-INVALID-SKU-EVENT.
098000* 1987-03-12 RFS  WH-2201  ORIGINAL CODING.
098100     IF WC-EVENT-BACKLOG-COUNT = WS-EVENT-BACKLOG-MAX
098200         DISPLAY "ALOC1000 - EVENT BACKLOG FULL - WH-2277"
098300         GO TO 635-EXIT.
098400     ADD 1 TO WC-EVENT-BACKLOG-COUNT.
098500     MOVE "INVALID-SKU" TO EVT-TYPE (WC-EVENT-BACKLOG-COUNT).
098600     MOVE SL-ORDERID    TO EVT-ORDERID (WC-EVENT-BACKLOG-COUNT).
098700     MOVE SL-SKU        TO EVT-SKU (WC-EVENT-BACKLOG-COUNT).
098800     MOVE SL-QTY        TO EVT-QTY (WC-EVENT-BACKLOG-COUNT).
098900     MOVE SPACES        TO EVT-BATCHREF (WC-EVENT-BACKLOG-COUNT).
099000 635-EXIT.
099100     EXIT.
099200*
099300* WH-2214 -- RAISED BY 500 WHEN 510 FINDS NO BATCH FOR
099400* CMD-BATCHREF.  NO ORDERID/SKU/QTY APPLIES TO THIS EVENT TYPE.
099500 640-RAISE-INVALID-REF-EVENT.
099600* 2004-06-21 DWH  WH-2214  ORIGINAL CODING -- COMPANION
099700*                          EVENT TYPE TO THE 510 GUARD,
099800*                          ABOVE.
099900     IF WC-EVENT-BACKLOG-COUNT = WS-EVENT-BACKLOG-MAX
100000         DISPLAY "ALOC1000 - EVENT BACKLOG FULL - WH-2277"
100100         GO TO 640-EXIT.
100200     ADD 1 TO WC-EVENT-BACKLOG-COUNT.
100300     MOVE "INVALID-REF" TO EVT-TYPE (WC-EVENT-BACKLOG-COUNT).
100400     MOVE SPACES        TO EVT-ORDERID (WC-EVENT-BACKLOG-COUNT).
100500     MOVE SPACES        TO EVT-SKU (WC-EVENT-BACKLOG-COUNT).
100600     MOVE ZERO          TO EVT-QTY (WC-EVENT-BACKLOG-COUNT).
100700     MOVE CMD-BATCHREF  TO EVT-BATCHREF (WC-EVENT-BACKLOG-COUNT).
100800 640-EXIT.
100900     EXIT.
101000*
101100******************************************************************
101200* 790-DRAIN-EVENT-BACKLOG -- WRITES EVERY BACKLOG ENTRY TO
101300* EVENT-FILE, TALLIES THE RUN COUNTS (WH-2233 -- A REJECTED LINE
101400* FROM A CQ RE-ALLOCATION COUNTS AS A REJECTION, NOT AS OUT-OF-
101500* STOCK), THEN EMPTIES THE BACKLOG.
101600******************************************************************
101700 790-DRAIN-EVENT-BACKLOG.
101800* 1996-07-19 RFS  WH-2233  CONFIRMED THE TALLY STEP RUNS
101900*                          FOR EVERY BACKLOG ENTRY, EVEN
102000*                          ONES THE WRITE ITSELF FAILED ON --
102100*                          THE COUNTS SHOULD REFLECT WHAT
102200*                          THE ENGINE DECIDED, NOT WHAT MADE
102300*                          IT TO DISK.
102400     PERFORM VARYING EVB-SUB FROM 1 BY 1
102500         UNTIL EVB-SUB > WC-EVENT-BACKLOG-COUNT
102600         MOVE EVB-ENTRY (EVB-SUB) TO EVENT-RECORD
102700         WRITE EVENT-RECORD
102800         IF NOT EVENT-FILE-SUCCESSFUL
102900             DISPLAY "ALOC1000 - EVENT WRITE FAILED - STATUS "
103000                 EVENT-FILE-STATUS
103100         END-IF
103200         PERFORM 795-TALLY-EVENT-TYPE.
103300     MOVE ZERO TO WC-EVENT-BACKLOG-COUNT.
103400******************************************************************
103500* 795-TALLY-EVENT-TYPE -- BUMPS THE RUN-CONTROL COUNTERS PRINTED
103600* BY 990-PRINT-GRAND-TOTALS.  INVALID-SKU AND INVALID-REF BOTH
103700* FOLD INTO WC-REJECTIONS -- THE REPORT DOES NOT BREAK REJECTIONS
103800* OUT BY REASON, THE EVENT FILE ITSELF IS THE DETAIL RECORD FOR
103900* THAT IF SOMEBODY NEEDS TO KNOW WHY A LINE WAS REJECTED.
104000******************************************************************
104100 795-TALLY-EVENT-TYPE.
104200     IF EVT-IS-ALLOCATED (EVB-SUB)
104300         ADD 1 TO WC-ALLOCATIONS-MADE
104400     ELSE
104500         IF EVT-IS-OUT-OF-STOCK (EVB-SUB)
104600             ADD 1 TO WC-OUT-OF-STOCK-COUNT
104700         ELSE
104800             IF EVT-IS-REJECTED (EVB-SUB)
104900                 ADD 1 TO WC-REJECTIONS
105000             ELSE
105100                 IF EVT-IS-INVALID-SKU (EVB-SUB)
105200                     ADD 1 TO WC-REJECTIONS
105300                 ELSE
105400                     IF EVT-IS-INVALID-REF (EVB-SUB)
105500                         ADD 1 TO WC-REJECTIONS.
105600*
105700******************************************************************
105800* 900-PRINT-STOCK-REPORT -- SORTS THE BATCH TABLE INTO SKU
105900* (THEN INSERTION) ORDER AND PRINTS ONE DETAIL GROUP PER BATCH,
106000* A SUBTOTAL LINE PER SKU, AND A GRAND TOTAL LINE AT THE END.
106100******************************************************************
106200 900-PRINT-STOCK-REPORT.
106300* 1989-09-30 RFS  WH-2209  CONVERTED FROM A SEPARATE SORT
106400*                          WORK FILE AND TWO PASSES TO THE
106500*                          SORT VERB'S INPUT/OUTPUT PROCEDURE
106600*                          FORM USED BELOW -- ONE PASS, NO
106700*                          INTERMEDIATE FILE TO MANAGE.
106800* DATE/TIME ONLY NEEDS COMPUTING ONCE -- EVERY PAGE HEADING
106900* REUSES THE SAME RUN-DATE-AREA/RUN-TIME-AREA VALUES.
107000     PERFORM 910-BUILD-RUN-DATE-TIME.
107100* THE SORT'S TWO PROCEDURES TAKE THE PLACE OF A SEPARATE INPUT
107200* FILE AND SEPARATE OUTPUT FILE -- THE BATCH TABLE IS RELEASED
107300* STRAIGHT INTO THE SORT, AND EACH SORTED ROW IS PRINTED AS IT
107400* IS RETURNED, RATHER THAN SPOOLED TO A SORT WORK FILE FIRST.
107500     SORT BATCH-SORT-WORK
107600         ON ASCENDING KEY SRT-SKU SRT-SEQ-NO
107700         INPUT PROCEDURE IS 950-RELEASE-BATCH-RECORDS
107800         OUTPUT PROCEDURE IS 960-FORMAT-SORTED-BATCHES.
107900* THE LAST SKU GROUP'S SUBTOTAL NEVER FIRED INSIDE THE CONTROL
108000* BREAK (THERE IS NO "NEXT" SKU TO TRIGGER IT), SO PRINT IT HERE
108100* -- UNLESS THE BATCH TABLE WAS EMPTY THE WHOLE RUN THROUGH.
108200     IF NOT FIRST-SKU-GROUP
108300         PERFORM 975-PRINT-PRODUCT-SUBTOTAL.
108400     PERFORM 990-PRINT-GRAND-TOTALS.
108500*
108600******************************************************************
108700* 910-BUILD-RUN-DATE-TIME -- WH-1842, 1998 Y2K REMEDIATION.
108800* ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR; THE WINDOWING RULE
108900* BELOW (< 50 MEANS 20XX, ELSE 19XX) WAS ADDED HERE SO THE
109000* HEADING PRINTS A FULL 4-DIGIT YEAR.  ONLY NEEDS TO RUN ONCE
109100* PER PROGRAM EXECUTION, SO IT IS CALLED FROM 900 BEFORE THE
109200* SORT RATHER THAN FROM EVERY 915-PRINT-REPORT-HEADING CALL.
109300******************************************************************
109400 910-BUILD-RUN-DATE-TIME.
109500     ACCEPT WS-RUN-DATE FROM DATE.
109600     ACCEPT WS-RUN-TIME FROM TIME.
109700     IF WS-RUN-YY < 50
109800         COMPUTE WS-RUN-YEAR-4 = 2000 + WS-RUN-YY
109900     ELSE
110000         COMPUTE WS-RUN-YEAR-4 = 1900 + WS-RUN-YY.
110100*
110200******************************************************************
110300* 915-PRINT-REPORT-HEADING -- CALLED ONCE BEFORE THE FIRST
110400* DETAIL LINE AND AGAIN ANY TIME 965 FINDS WC-LINE-COUNT HAS
110500* REACHED WC-LINES-PER-PAGE.  PLAIN ADVANCING PAGE DOES THE
110600* EJECT -- NO SPECIAL-NAMES MNEMONIC IS NEEDED FOR IT.
110700******************************************************************
110800 915-PRINT-REPORT-HEADING.
110900* 2011-02-17 RFS  WH-2311  REMOVED THE OLD C01 TOP-OF-FORM
111000*                          MNEMONIC FROM SPECIAL-NAMES AND
111100*                          SWITCHED THIS WRITE TO PLAIN
111200*                          ADVANCING PAGE -- THE PRINTER
111300*                          THAT MNEMONIC WAS WIRED FOR WAS
111400*                          RETIRED YEARS AGO.
111500* PAGE-COUNT IS RUN-WIDE, NOT RESET PER SKU.
111600     ADD 1 TO WC-PAGE-COUNT.
111700     MOVE WS-RUN-MM TO SH1-MONTH.
111800     MOVE WS-RUN-DD TO SH1-DAY.
111900     MOVE WS-RUN-YEAR-4 TO SH1-YEAR.
112000     MOVE WC-PAGE-COUNT TO SH1-PAGE-NUMBER.
112100     MOVE WS-RUN-HH TO SH2-HOURS.
112200     MOVE WS-RUN-MN TO SH2-MINUTES.
112300* THREE HEADING LINES PLUS A BLANK, THEN RESET THE LINE COUNT
112400* SO 965 KNOWS HOW MUCH ROOM IS LEFT ON THE NEW PAGE.
112500     WRITE PRINT-LINE FROM STOCK-RPT-HEADING-1
112600         AFTER ADVANCING PAGE.
112700     WRITE PRINT-LINE FROM STOCK-RPT-HEADING-2
112800         AFTER ADVANCING 1 LINE.
112900     WRITE PRINT-LINE FROM BLANK-LINE
113000         AFTER ADVANCING 1 LINE.
113100     WRITE PRINT-LINE FROM STOCK-RPT-HEADING-3
113200         AFTER ADVANCING 1 LINE.
113300     MOVE 4 TO WC-LINE-COUNT.
113400*
113500******************************************************************
113600* 950-RELEASE-BATCH-RECORDS -- SORT INPUT PROCEDURE.  COPIES
113700* EACH BATCH TABLE ENTRY INTO SORT-BATCH-RECORD AND RELEASES IT;
113800* THE SORT ITSELF DOES THE SKU/SEQ-NO ORDERING, SO THIS
113900* PARAGRAPH JUST FEEDS THE TABLE THROUGH IN WHATEVER ORDER IT
114000* WAS BUILT IN.
114100******************************************************************
114200 950-RELEASE-BATCH-RECORDS.
114300* ONE RELEASE PER TABLE ENTRY, IN WHATEVER ORDER THE TABLE WAS
114400* BUILT IN -- THE SORT VERB PUTS THEM IN SKU/SEQ-NO ORDER.
114500     PERFORM VARYING BT-SUB FROM 1 BY 1
114600         UNTIL BT-SUB > WC-BATCH-COUNT
114700         MOVE BAT-SKU (BT-SUB)           TO SRT-SKU
114800         MOVE BAT-SEQ-NO (BT-SUB)        TO SRT-SEQ-NO
114900         MOVE BAT-REFERENCE (BT-SUB)     TO SRT-REFERENCE
115000         MOVE BAT-PURCHASED-QTY (BT-SUB) TO SRT-PURCHASED-QTY
115100         MOVE BAT-ALLOCATED-QTY (BT-SUB) TO SRT-ALLOCATED-QTY
115200         MOVE BAT-AVAILABLE-QTY (BT-SUB) TO SRT-AVAILABLE-QTY
115300         MOVE BAT-ETA (BT-SUB)           TO SRT-ETA
115400         RELEASE SORT-BATCH-RECORD.
115500*
115600******************************************************************
115700* 960-FORMAT-SORTED-BATCHES -- SORT OUTPUT PROCEDURE.  DRIVES
115800* 965 UNTIL THE SORT WORK FILE IS EXHAUSTED; EVERYTHING FROM THE
115900* CONTROL BREAK THROUGH THE DETAIL AND ALLOCATION LINES HAPPENS
116000* INSIDE THAT ONE PARAGRAPH.
116100******************************************************************
116200 960-FORMAT-SORTED-BATCHES.
116300     MOVE "N" TO SORT-EOF-SWITCH.
116400     PERFORM 965-RETURN-AND-PRINT-BATCH
116500         UNTIL SORT-EOF.
116600*
116700******************************************************************
116800* 965-RETURN-AND-PRINT-BATCH -- RETURNS ONE SORTED BATCH ROW AND,
116900* IF IT IS NOT THE END-OF-SORT RECORD, FORCES A NEW PAGE WHEN
117000* THE CURRENT ONE IS FULL, APPLIES THE SKU CONTROL BREAK, THEN
117100* PRINTS THE BATCH DETAIL LINE AND ITS ALLOCATION LINES IN TURN.
117200******************************************************************
117300 965-RETURN-AND-PRINT-BATCH.
117400* 1989-09-30 RFS  WH-2209  SAME CHANGE AS 900, ABOVE --
117500*                          THIS PARAGRAPH IS THE NEW OUTPUT
117600*                          PROCEDURE'S WORKHORSE.
117700* RETURN HANDS BACK THE NEXT ROW IN SORTED ORDER, OR SETS
117800* SORT-EOF WHEN THE SORT WORK FILE IS EXHAUSTED.
117900     RETURN BATCH-SORT-WORK
118000         AT END
118100             MOVE "Y" TO SORT-EOF-SWITCH.
118200     IF NOT SORT-EOF
118300* NEW PAGE BEFORE THE CONTROL BREAK, NOT AFTER -- A SUBTOTAL
118400* LINE SHOULD NEVER BE THE LAST LINE BEFORE A PAGE EJECT.
118500         IF WC-LINE-COUNT >= WC-LINES-PER-PAGE
118600             PERFORM 915-PRINT-REPORT-HEADING
118700         END-IF
118800         PERFORM 970-APPLY-CONTROL-BREAK
118900         PERFORM 977-FORMAT-BATCH-ETA
119000         PERFORM 980-PRINT-BATCH-DETAIL-LINE
119100         PERFORM 985-PRINT-ALLOCATION-LINES-FOR-BATCH.
119200*
119300******************************************************************
119400* 970-APPLY-CONTROL-BREAK -- SKU IS THE SORT'S MAJOR KEY.  FIRST
119500* ROW OF THE WHOLE RUN JUST PRIMES WS-OLD-SKU; A CHANGE OF SKU
119600* AFTER THAT PRINTS THE SUBTOTAL LINE FOR THE SKU JUST FINISHED
119700* BEFORE MOVING ON.  NO ACTION ON A TIE -- STILL THE SAME GROUP.
119800******************************************************************
119900 970-APPLY-CONTROL-BREAK.
120000* 1989-09-30 RFS  WH-2209  ORIGINAL CODING OF THE EVALUATE
120100*                          FORM BELOW -- REPLACED AN OLDER
120200*                          NESTED-IF VERSION CARRIED OVER
120300*                          FROM THE TWO-PASS SORT DESIGN.
120400     EVALUATE TRUE
120500* VERY FIRST BATCH OF THE RUN -- NOTHING TO SUBTOTAL YET.
120600         WHEN FIRST-SKU-GROUP
120700             MOVE "N" TO FIRST-SKU-SWITCH
120800             MOVE SRT-SKU TO WS-OLD-SKU
120900* SKU CHANGED -- CLOSE OUT THE GROUP THAT JUST ENDED.
121000         WHEN SRT-SKU NOT = WS-OLD-SKU
121100             PERFORM 975-PRINT-PRODUCT-SUBTOTAL
121200             MOVE SRT-SKU TO WS-OLD-SKU
121300* SAME SKU AS THE PREVIOUS BATCH -- NOTHING TO DO.
121400         WHEN OTHER
121500             CONTINUE
121600     END-EVALUATE.
121700*
121800******************************************************************
121900* 977-FORMAT-BATCH-ETA -- ZERO ETA MEANS ON-HAND STOCK.
122000******************************************************************
122100 977-FORMAT-BATCH-ETA.
122200     IF SRT-ETA = ZERO
122300         MOVE "ON-HAND   " TO SBL-ETA-DISPLAY
122400     ELSE
122500* REDEFINE SPLITS THE RAW 9(08) ETA INTO YYYY/MM/DD SO THE
122600* DISPLAY AREA CAN PUNCTUATE IT "YYYY-MM-DD".
122700         MOVE SRT-ETA TO WS-ETA-WORK
122800         MOVE WS-ETA-YYYY TO WSD-YYYY
122900         MOVE WS-ETA-MM   TO WSD-MM
123000         MOVE WS-ETA-DD   TO WSD-DD
123100         MOVE WS-ETA-DISPLAY-AREA TO SBL-ETA-DISPLAY.
123200*
123300******************************************************************
123400* 980-PRINT-BATCH-DETAIL-LINE -- SKU ONLY PRINTS ON THE FIRST
123500* BATCH LINE OF ITS GROUP (BLANK ON SUBSEQUENT BATCHES FOR THE
123600* SAME SKU), MATCHING THE REPORT LAYOUT IN THE SPEC.  ALSO ROLLS
123700* THIS BATCH'S QUANTITIES INTO BOTH THE SKU SUBTOTAL AND THE
123800* RUN-WIDE GRAND TOTAL ACCUMULATORS.
123900******************************************************************
124000 980-PRINT-BATCH-DETAIL-LINE.
124100* 2001-03-14 RFS  WH-2240  ORIGINAL CODING OF THE BLANK-
124200*                          SKU-ON-REPEAT LOGIC -- SEE THE
124300*                          PARAGRAPH BANNER ABOVE.
124400* WH-2240 TEST CAUGHT THIS ONCE ALREADY -- SKU ONLY SHOWS ON THE
124500* FIRST BATCH LINE OF ITS GROUP.
124600     IF FIRST-SKU-GROUP
124700         MOVE SRT-SKU TO SBL-SKU
124800     ELSE
124900         MOVE SPACES TO SBL-SKU.
125000     MOVE SRT-REFERENCE      TO SBL-BATCH-REF.
125100     MOVE SRT-PURCHASED-QTY  TO SBL-PURCHASED.
125200     MOVE SRT-ALLOCATED-QTY  TO SBL-ALLOCATED.
125300     MOVE SRT-AVAILABLE-QTY  TO SBL-AVAILABLE.
125400     WRITE PRINT-LINE FROM STOCK-RPT-BATCH-LINE
125500         AFTER ADVANCING 1 LINE.
125600     ADD 1 TO WC-LINE-COUNT.
125700* ROLL THIS BATCH INTO BOTH THE SKU SUBTOTAL AND THE RUN-WIDE
125800* GRAND TOTAL IN THE SAME BREATH.
125900     ADD SRT-PURCHASED-QTY TO WS-SKU-PURCHASED-TOTAL.
126000     ADD SRT-ALLOCATED-QTY TO WS-SKU-ALLOCATED-TOTAL.
126100     ADD SRT-AVAILABLE-QTY TO WS-SKU-AVAILABLE-TOTAL.
126200     ADD SRT-PURCHASED-QTY TO WS-GRAND-PURCHASED-TOTAL.
126300     ADD SRT-ALLOCATED-QTY TO WS-GRAND-ALLOCATED-TOTAL.
126400     ADD SRT-AVAILABLE-QTY TO WS-GRAND-AVAILABLE-TOTAL.
126500*
126600******************************************************************
126700* 985-PRINT-ALLOCATION-LINES-FOR-BATCH -- ONE INDENTED LINE PER
126800* ORDER LINE CURRENTLY ALLOCATED AGAINST THIS BATCH.  FULL TABLE
126900* SCAN AGAIN HERE -- THE ALLOCATION TABLE IS NOT KEPT IN
127000* BATCHREF ORDER, SO THERE IS NO CHEAPER WAY TO FIND THEM.
127100******************************************************************
127200 985-PRINT-ALLOCATION-LINES-FOR-BATCH.
127300* SRT-REFERENCE IS THE BATCH JUST PRINTED BY 980 -- FIND EVERY
127400* ALLOCATION TABLE ENTRY THAT NAMES IT.
127500     PERFORM VARYING AL-SUB FROM 1 BY 1
127600         UNTIL AL-SUB > WC-ALLOC-COUNT
127700         IF ALO-BATCHREF (AL-SUB) = SRT-REFERENCE
127800             MOVE ALO-ORDERID (AL-SUB) TO SAL-ORDERID
127900             MOVE ALO-QTY (AL-SUB)     TO SAL-QTY
128000             WRITE PRINT-LINE FROM STOCK-RPT-ALLOC-LINE
128100                 AFTER ADVANCING 1 LINE
128200             ADD 1 TO WC-LINE-COUNT.
128300*
128400******************************************************************
128500* 975-PRINT-PRODUCT-SUBTOTAL -- PRINTS THE SKU JUST FINISHED
128600* AND RESETS THE SKU ACCUMULATORS TO ZERO FOR THE NEXT GROUP.
128700* CALLED FROM THE CONTROL BREAK AND ONCE MORE FROM 900 AFTER THE
128800* SORT PROCEDURES RETURN, TO CLOSE OUT THE LAST SKU GROUP.
128900******************************************************************
129000 975-PRINT-PRODUCT-SUBTOTAL.
129100* 1989-09-30 RFS  WH-2209  ORIGINAL CODING.
129200     MOVE WS-SKU-PURCHASED-TOTAL TO SSL-PURCHASED.
129300     MOVE WS-SKU-ALLOCATED-TOTAL TO SSL-ALLOCATED.
129400     MOVE WS-SKU-AVAILABLE-TOTAL TO SSL-AVAILABLE.
129500     WRITE PRINT-LINE FROM STOCK-RPT-SUBTOTAL-LINE
129600         AFTER ADVANCING 1 LINE.
129700* BLANK LINE SEPARATES ONE SKU GROUP FROM THE NEXT ON THE PAGE.
129800     WRITE PRINT-LINE FROM BLANK-LINE
129900         AFTER ADVANCING 1 LINE.
130000     ADD 2 TO WC-LINE-COUNT.
130100* ZERO THE ACCUMULATORS -- THE NEXT SKU GROUP STARTS FRESH.
130200     MOVE ZERO TO WS-SKU-PURCHASED-TOTAL
130300                  WS-SKU-ALLOCATED-TOTAL
130400                  WS-SKU-AVAILABLE-TOTAL.
130500*
130600******************************************************************
130700* 990-PRINT-GRAND-TOTALS -- RUN-WIDE CLOSING LINES: TOTAL
130800* PURCHASED/ALLOCATED/AVAILABLE ACROSS EVERY BATCH, FOLLOWED BY
130900* THE COMMAND/ALLOCATION/OUT-OF-STOCK/REJECTION COUNTS CARRIED
131000* FROM 795-TALLY-EVENT-TYPE.
131100******************************************************************
131200 990-PRINT-GRAND-TOTALS.
131300* 1987-03-12 RFS  WH-2201  ORIGINAL CODING.
131400* 1996-07-19 RFS  WH-2233  ADDED THE REJECTION COUNT TO
131500*                          THE COUNTS LINE -- IT HAD BEEN
131600*                          TRACKED BUT NEVER PRINTED.
131700     MOVE WS-GRAND-PURCHASED-TOTAL TO SGL-PURCHASED.
131800     MOVE WS-GRAND-ALLOCATED-TOTAL TO SGL-ALLOCATED.
131900     MOVE WS-GRAND-AVAILABLE-TOTAL TO SGL-AVAILABLE.
132000     WRITE PRINT-LINE FROM STOCK-RPT-GRAND-LINE
132100         AFTER ADVANCING 1 LINE.
132200* RUN-CONTROL COUNTS LINE FOLLOWS THE GRAND TOTAL -- THE LAST
132300* THING THIS PROGRAM PRINTS.
132400     MOVE WC-COMMANDS-PROCESSED  TO SCL-COMMANDS.
132500     MOVE WC-ALLOCATIONS-MADE    TO SCL-ALLOCATIONS.
132600     MOVE WC-REJECTIONS          TO SCL-REJECTIONS.
132700     MOVE WC-OUT-OF-STOCK-COUNT  TO SCL-OUT-OF-STOCK.
132800     WRITE PRINT-LINE FROM STOCK-RPT-COUNTS-LINE
132900         AFTER ADVANCING 1 LINE.
