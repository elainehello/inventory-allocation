000100******************************************************************
000200* CPCMDREC - COMMAND/TRANSACTION RECORD LAYOUT.
000300*
000400* ONE RECORD PER INPUT TRANSACTION TO THE ALLOCATION ENGINE.
000500* CMD-TYPE TELLS WHICH OF THE THREE SHAPES THIS RECORD IS --
000600* THE FIELDS NOT USED BY A GIVEN TYPE ARE LEFT BLANK/ZERO BY
000700* THE SENDING SYSTEM.  FRAGMENT COPYBOOK -- NO 01 LEVEL, SO
000800* THE INCLUDING PROGRAM SUPPLIES ITS OWN RECORD NAME.
000900*
001000* MAINTENANCE.
001100*   1987-03-12 RFS  WH-2201  ORIGINAL CODING.
001200******************************************************************
001300    05  CMD-TYPE                    PIC X(02).
001400        88  CMD-IS-CREATE-BATCH             VALUE "CB".
001500        88  CMD-IS-ALLOCATE                 VALUE "AL".
001600        88  CMD-IS-CHANGE-QUANTITY          VALUE "CQ".
001700    05  CMD-BATCHREF                PIC X(12).
001800    05  CMD-ORDERID                 PIC X(10).
001900    05  CMD-SKU                     PIC X(20).
002000    05  CMD-QTY                     PIC 9(05).
002100    05  CMD-ETA                     PIC 9(08).
002200        88  CMD-ETA-ON-HAND                 VALUE ZERO.
002300    05  FILLER                      PIC X(23).
