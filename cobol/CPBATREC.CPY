000100******************************************************************
000200* CPBATREC - BATCH STATE RECORD LAYOUT.
000300*
000400* ONE ENTRY PER STOCK BATCH KNOWN TO THE CURRENT RUN.  EMBEDDED
000500* UNDER THE WS-BATCH-TABLE OCCURS ENTRY (ALOC1000, WORKING
000600* STORAGE) -- ONE ENTRY PER BATCH THE RUN HAS SEEN.
000700* PURCHASED/ALLOCATED/AVAILABLE ARE CARRIED SIGNED AND COMP
000800* BECAUSE A CQ TRANSACTION CAN DRIVE AVAILABLE-QTY NEGATIVE FOR
000900* THE INSTANT BETWEEN THE QUANTITY CHANGE AND THE DEALLOCATION
001000* LOOP THAT FOLLOWS IT.  FRAGMENT COPYBOOK -- NO 01 LEVEL.
001100* FIELDS ARE CODED AT LEVEL 10 SO THEY NEST PROPERLY UNDER THE
001200* LEVEL-05 OCCURS ENTRY THAT EMBEDS THEM.
001300*
001400* MAINTENANCE.
001500*   1987-03-12 RFS  WH-2201  ORIGINAL CODING.
001600*   1989-09-14 RFS  WH-2207  ADDED BAT-SEQ-NO TO BREAK TIES
001700*                            BETWEEN BATCHES WITH THE SAME ETA
001800*                            (ON-HAND STOCK ESPECIALLY) IN
001900*                            INSERTION ORDER.
002000*   1989-09-30 RFS  WH-2209  RENUMBERED FIELDS FROM LEVEL 05 TO
002100*                            LEVEL 10 -- THEY SIT UNDER BT-ENTRY,
002200*                            A LEVEL-05 OCCURS ITEM, AND MUST BE
002300*                            SUBORDINATE TO IT.
002400******************************************************************
002500    10  BAT-REFERENCE               PIC X(12).
002600    10  BAT-SKU                     PIC X(20).
002700    10  BAT-PURCHASED-QTY           PIC S9(05) COMP.
002800    10  BAT-ALLOCATED-QTY           PIC S9(05) COMP.
002900    10  BAT-AVAILABLE-QTY           PIC S9(05) COMP.
003000    10  BAT-ETA                     PIC 9(08).
003100        88  BAT-ON-HAND                      VALUE ZERO.
003200    10  BAT-SEQ-NO                  PIC 9(07) COMP.
003300    10  FILLER                      PIC X(05).
