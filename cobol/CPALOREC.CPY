000100******************************************************************
000200* CPALOREC - ALLOCATION RECORD LAYOUT.
000300*
000400* ONE ENTRY PER ORDER LINE CURRENTLY HELD INSIDE A BATCH.
000500* EMBEDDED UNDER THE WS-ALLOC-TABLE OCCURS ENTRY (ALOC1000,
000600* WORKING STORAGE).  ALO-SEQ-NO RECORDS THE ORDER IN WHICH LINES
000700* WERE ALLOCATED SO THAT A CQ TRANSACTION CAN GIVE UP THE MOST-
000800* RECENTLY-ALLOCATED LINE FIRST WHEN A BATCH SHRINKS.  FRAGMENT
000900* COPYBOOK -- NO 01 LEVEL.  FIELDS ARE CODED AT LEVEL 10 SO THEY
001000* NEST PROPERLY UNDER THE LEVEL-05 OCCURS ENTRY THAT EMBEDS
001100* THEM.
001200*
001300* MAINTENANCE.
001400*   1987-03-12 RFS  WH-2201  ORIGINAL CODING.
001500*   1989-09-14 RFS  WH-2207  ADDED ALO-SEQ-NO (SEE CPBATREC
001600*                            SAME-DATE ENTRY).
001700*   1989-09-30 RFS  WH-2209  RENUMBERED FIELDS FROM LEVEL 05 TO
001800*                            LEVEL 10 -- THEY SIT UNDER AL-ENTRY,
001900*                            A LEVEL-05 OCCURS ITEM, AND MUST BE
002000*                            SUBORDINATE TO IT.
002100******************************************************************
002200    10  ALO-ORDERID                 PIC X(10).
002300    10  ALO-SKU                     PIC X(20).
002400    10  ALO-QTY                     PIC S9(05) COMP.
002500    10  ALO-BATCHREF                PIC X(12).
002600    10  ALO-SEQ-NO                  PIC 9(07) COMP.
002700    10  FILLER                      PIC X(04).
