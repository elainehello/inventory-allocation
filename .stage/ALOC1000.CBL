000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ALOC1000.
000300******************************************************************
000400* ALOC1000 - INVENTORY ALLOCATION BATCH ENGINE.
000500*
000600* READS A STREAM OF WAREHOUSE COMMAND TRANSACTIONS (CREATE-BATCH,
000700* ALLOCATE, CHANGE-QUANTITY), MAINTAINS THE IN-MEMORY BATCH AND
000800* ALLOCATION TABLES FOR THE RUN, WRITES ONE EVENT RECORD FOR EACH
000900* TRANSACTION OUTCOME, AND AT END OF COMMAND INPUT PRINTS THE
001000* STOCK-STATE REPORT (ONE BATCH DETAIL GROUP PER SKU, SKU
001100* SUBTOTALS, RUN GRAND TOTALS).
001200*
001300* THIS IS THE WHOLE JOB -- THERE IS NO SEPARATE REPORT STEP.  THE
001400* STOCK-STATE REPORT IS PRINTED AS THE LAST THING THIS PROGRAM
001500* DOES, AFTER THE COMMAND FILE HAS BEEN EXHAUSTED, SO THE BATCH
001600* AND ALLOCATION TABLES ARE STILL IN STORAGE WHEN IT RUNS.
001700******************************************************************
001800 AUTHOR.  R F SKAGGS.
001900 INSTALLATION.  WAREHOUSE SYSTEMS GROUP.
002000 DATE-WRITTEN.  02/06/2024.
002100 DATE-COMPILED.
002200 SECURITY.  UNCLASSIFIED - WAREHOUSE INTERNAL USE ONLY.
002300******************************************************************
002400* MAINTENANCE LOG.
002500*
002600*   02/06/24  RFS  WH-2201  ORIGINAL CODING.  CB, AL, CQ
002700*                           TRANSACTIONS AND THE STOCK-STATE
002800*                           REPORT.
002900*   02/21/24  RFS  WH-2207  ADDED BAT-SEQ-NO / ALO-SEQ-NO TO
003000*                           BREAK ETA TIES IN INSERTION ORDER
003100*                           AND TO GIVE CQ A DETERMINISTIC
003200*                           "MOST RECENT FIRST" DEALLOCATION
003300*                           ORDER.  SEE CPBATREC, CPALOREC.
003400*   03/19/24  RFS  WH-2214  ADDED INVALID-REF EVENT FOR A CQ
003500*                           AGAINST A BATCH REFERENCE NOT ON
003600*                           FILE.  SEE CPEVTREC.
003700*   04/02/24  DWH  WH-2233  REJECTED LINES FROM A CQ RE-
003800*                           ALLOCATION THAT FOUND NO ELIGIBLE
003900*                           BATCH NOW COUNT AS REJECTIONS ON
004000*                           THE GRAND TOTAL LINE, NOT AS
004100*                           OUT-OF-STOCK.  OPS WAS DOUBLE
004200*                           COUNTING THESE AGAINST OUT-OF-
004300*                           STOCK INVENTORY.
004400*   07/14/24  DWH  WH-2240  CORRECTED STOCK-STATE REPORT
004500*                           COLUMN HEADINGS -- "AVAILABLE"
004600*                           WAS MISSPELLED ON THE PAGE
004700*                           HEADING LINE.
004800*   11/03/98  GLH  WH-1842  Y2K REMEDIATION.  RUN-DATE YEAR
004900*                           FROM ACCEPT FROM DATE IS ONLY TWO
005000*                           DIGITS -- WINDOW IT SO A YEAR OF
005100*                           50 OR GREATER IS TAKEN AS 19XX AND
005200*                           ANYTHING LESS IS 20XX BEFORE IT IS
005300*                           PRINTED ON THE REPORT HEADING.
005400*   02/09/25  RFS  WH-2268  BATCH AND ALLOCATION TABLE SIZES
005500*                           RAISED FROM 200/800 TO 500/2000 --
005600*                           DC DISTRIBUTION CENTER WAS
005700*                           OVERFLOWING THE OLD LIMITS DURING
005800*                           PEAK SEASON.
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-370.
006300 OBJECT-COMPUTER.  IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS NUMERIC-SKU IS "0" THRU "9".
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT CMD-FILE
007000         ASSIGN TO CMDFILE
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS CMD-FILE-STATUS.
007300     SELECT EVENT-FILE
007400         ASSIGN TO EVENTOUT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS EVENT-FILE-STATUS.
007700     SELECT STOCK-RPT
007800         ASSIGN TO STOCKRPT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS STOCK-RPT-FILE-STATUS.
008100     SELECT BATCH-SORT-WORK
008200         ASSIGN TO SORTWK01.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  CMD-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 80 CHARACTERS.
009000 01  CMD-FILE-RECORD             PIC X(80).
009100*
009200 FD  EVENT-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 80 CHARACTERS.
009500 01  EVENT-RECORD.
009600     COPY CPEVTREC.
009700*
009800 FD  STOCK-RPT
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 132 CHARACTERS.
010100 01  PRINT-LINE                  PIC X(132).
010200*
010300 SD  BATCH-SORT-WORK.
010400 01  SORT-BATCH-RECORD.
010500     05  SRT-SKU                 PIC X(20).
010600     05  SRT-SEQ-NO              PIC 9(07).
010700     05  SRT-REFERENCE           PIC X(12).
010800     05  SRT-PURCHASED-QTY       PIC S9(05).
010900     05  SRT-ALLOCATED-QTY       PIC S9(05).
011000     05  SRT-AVAILABLE-QTY       PIC S9(05).
011100     05  SRT-ETA                 PIC 9(08).
011200     05  FILLER                  PIC X(09).
011300*
011400 WORKING-STORAGE SECTION.
011500*
011600******************************************************************
011700* COMMAND-RECORD IS THE TYPED VIEW OF CMD-FILE-RECORD.  THE FILE
011800* ITSELF IS CARRIED AS PLAIN TEXT (SEE CMD-FILE-RECORD ABOVE) AND
011900* MOVED IN HERE BY 110-READ-COMMAND-RECORD, THE WAY THE OLD
012000* SEQUENTIAL-MATCH PROGRAMS DID IT.
012100******************************************************************
012200 01  COMMAND-RECORD.
012300     COPY CPCMDREC.
012400*
012500 01  WS-SWITCHES.
012600     05  CMD-EOF-SWITCH           PIC X(01) VALUE "N".
012700         88  CMD-EOF                        VALUE "Y".
012800     05  PRODUCT-FOUND-SWITCH     PIC X(01) VALUE "N".
012900         88  PRODUCT-FOUND                  VALUE "Y".
013000     05  BEST-BATCH-FOUND-SWITCH  PIC X(01) VALUE "N".
013100         88  BEST-BATCH-FOUND               VALUE "Y".
013200     05  TARGET-BATCH-FOUND-SWITCH PIC X(01) VALUE "N".
013300         88  TARGET-BATCH-FOUND             VALUE "Y".
013400     05  ALREADY-ALLOC-SWITCH     PIC X(01) VALUE "N".
013500         88  ALREADY-ALLOCATED               VALUE "Y".
013600     05  MORE-TO-DEALLOC-SWITCH   PIC X(01) VALUE "Y".
013700         88  MORE-TO-DEALLOCATE              VALUE "Y".
013800     05  DEALLOC-FOUND-SWITCH     PIC X(01) VALUE "N".
013900         88  DEALLOC-ENTRY-FOUND             VALUE "Y".
014000     05  SORT-EOF-SWITCH          PIC X(01) VALUE "N".
014100         88  SORT-EOF                        VALUE "Y".
014200     05  FIRST-SKU-SWITCH         PIC X(01) VALUE "Y".
014300         88  FIRST-SKU-GROUP                 VALUE "Y".
014400     05  FILLER                   PIC X(01).
014500*
014600 01  FILE-STATUS-FIELDS.
014700     05  CMD-FILE-STATUS          PIC X(02).
014800         88  CMD-FILE-SUCCESSFUL            VALUE "00".
014900         88  CMD-FILE-AT-END                VALUE "10".
015000     05  EVENT-FILE-STATUS        PIC X(02).
015100         88  EVENT-FILE-SUCCESSFUL           VALUE "00".
015200     05  STOCK-RPT-FILE-STATUS    PIC X(02).
015300         88  STOCK-RPT-SUCCESSFUL            VALUE "00".
015400     05  FILLER                   PIC X(01).
015500*
015600 01  WS-COUNTERS.
015700     05  WC-COMMANDS-PROCESSED    PIC 9(07) COMP VALUE ZERO.
015800     05  WC-ALLOCATIONS-MADE      PIC 9(07) COMP VALUE ZERO.
015900     05  WC-REJECTIONS            PIC 9(07) COMP VALUE ZERO.
016000     05  WC-OUT-OF-STOCK-COUNT    PIC 9(07) COMP VALUE ZERO.
016100     05  WC-NEXT-BATCH-SEQ        PIC 9(07) COMP VALUE 1.
016200     05  WC-NEXT-ALLOC-SEQ        PIC 9(07) COMP VALUE 1.
016300     05  WC-BATCH-COUNT           PIC 9(05) COMP VALUE ZERO.
016400     05  WC-ALLOC-COUNT           PIC 9(05) COMP VALUE ZERO.
016500     05  WC-EVENT-BACKLOG-COUNT   PIC 9(03) COMP VALUE ZERO.
016600     05  WC-PAGE-COUNT            PIC 9(03) COMP VALUE ZERO.
016700     05  WC-LINE-COUNT            PIC 9(03) COMP VALUE 99.
016800     05  WC-LINES-PER-PAGE        PIC 9(03) COMP VALUE 50.
016900     05  FILLER                   PIC X(01).
017000*
017100******************************************************************
017200* SUBSCRIPTS.  THIS SHOP SUBSCRIPTS ITS TABLES WITH PLAIN COMP
017300* COUNTERS RATHER THAN INDEXED-BY NAMES.
017400******************************************************************
017500 01  WS-SUBSCRIPTS.
017600     05  BT-SUB                   PIC 9(05) COMP VALUE ZERO.
017700     05  AL-SUB                   PIC 9(05) COMP VALUE ZERO.
017800     05  EVB-SUB                  PIC 9(03) COMP VALUE ZERO.
017900     05  BEST-BT-SUB              PIC 9(05) COMP VALUE ZERO.
018000     05  TARGET-BT-SUB            PIC 9(05) COMP VALUE ZERO.
018100     05  DEALLOC-AL-SUB           PIC 9(05) COMP VALUE ZERO.
018200     05  BEST-ALLOC-SEQ-SEEN      PIC 9(07) COMP VALUE ZERO.
018300     05  FILLER                   PIC X(01).
018400*
018500******************************************************************
018600* WS-SEARCH-LINE HOLDS THE (ORDER ID, SKU, QUANTITY) OF THE LINE
018700* CURRENTLY BEING ALLOCATED OR RE-ALLOCATED, SO 420-FIND-BEST-
018800* BATCH-FOR-SKU AND 430-ALLOCATE-LINE-TO-BEST-BATCH CAN SERVE
018900* BOTH A FRESH AL TRANSACTION (400-ALLOCATE-ORDER-LINE) AND A
019000* LINE BUMPED LOOSE BY A CQ SHRINK (560-REALLOCATE-DEALLOC-LINE).
019100******************************************************************
019200 01  WS-SEARCH-LINE.
019300     05  SL-ORDERID               PIC X(10).
019400     05  SL-SKU                   PIC X(20).
019500     05  SL-QTY                   PIC S9(05) COMP.
019600     05  SL-EXCLUDE-BATCHREF      PIC X(12).
019700     05  FILLER                   PIC X(01).
019800*
019900 01  WS-DEALLOC-CAPTURE.
020000     05  DC-ORDERID               PIC X(10).
020100     05  DC-SKU                   PIC X(20).
020200     05  DC-QTY                   PIC S9(05) COMP.
020300     05  DC-OLD-BATCHREF          PIC X(12).
020400     05  FILLER                   PIC X(01).
020500*
020600******************************************************************
020700* WS-BATCH-TABLE -- ONE ENTRY PER BATCH THE RUN HAS SEEN.  SEE
020800* CPBATREC FOR THE ENTRY LAYOUT AND ITS OWN MAINTENANCE NOTES.
020900* WH-2268 RAISED THIS FROM 200 TO 500 ENTRIES.
021000******************************************************************
021100 01  WS-BATCH-TABLE.
021200     05  BT-ENTRY OCCURS 500 TIMES.
021300         COPY CPBATREC.
021400*
021500******************************************************************
021600* WS-ALLOC-TABLE -- ONE ENTRY PER ORDER LINE CURRENTLY HELD
021700* INSIDE A BATCH.  WH-2268 RAISED THIS FROM 800 TO 2000 ENTRIES.
021800******************************************************************
021900 01  WS-ALLOC-TABLE.
022000     05  AL-ENTRY OCCURS 2000 TIMES.
022100         COPY CPALOREC.
022200*
022300******************************************************************
022400* WS-EVENT-BACKLOG HOLDS THE EVENTS RAISED WHILE THE CURRENT
022500* COMMAND IS BEING WORKED.  790-DRAIN-EVENT-BACKLOG WRITES THEM
022600* ALL TO EVENT-FILE AND EMPTIES THE TABLE BEFORE THE NEXT COMMAND
022700* IS READ -- A CQ CAN RAISE SEVERAL EVENTS (THE QUANTITY CHANGE
022800* ITSELF PLUS ONE PER LINE BUMPED LOOSE) SO THIS CANNOT BE A
022900* SINGLE WORK AREA.
023000******************************************************************
023100 01  WS-EVENT-BACKLOG.
023200     05  EVB-ENTRY OCCURS 50 TIMES.
023300         COPY CPEVTREC.
023400*
023500******************************************************************
023600* RUN-DATE / RUN-TIME FOR THE REPORT HEADING.  WH-1842 WINDOWS
023700* THE TWO-DIGIT YEAR ACCEPT FROM DATE HANDS BACK.
023800******************************************************************
023900 01  WS-RUN-DATE-AREA.
024000     05  WS-RUN-DATE              PIC 9(06).
024100     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
024200         10  WS-RUN-YY            PIC 9(02).
024300         10  WS-RUN-MM             PIC 9(02).
024400         10  WS-RUN-DD             PIC 9(02).
024500     05  WS-RUN-YEAR-4            PIC 9(04).
024600     05  FILLER                   PIC X(01).
024700*
024800 01  WS-RUN-TIME-AREA.
024900     05  WS-RUN-TIME              PIC 9(08).
025000     05  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
025100         10  WS-RUN-HH            PIC 9(02).
025200         10  WS-RUN-MN            PIC 9(02).
025300         10  WS-RUN-SS            PIC 9(02).
025400         10  WS-RUN-CC            PIC 9(02).
025500     05  FILLER                   PIC X(01).
025600*
025700******************************************************************
025800* ETA DISPLAY WORK AREA -- SPLITS SRT-ETA (OR BAT-ETA) INTO
025900* YYYY/MM/DD SO 977-FORMAT-BATCH-ETA CAN BUILD A "YYYY-MM-DD"
026000* DISPLAY FIELD FOR THE BATCH DETAIL LINE, OR "ON-HAND" WHEN
026100* THE BATCH HAS NO ETA.
026200******************************************************************
026300 01  WS-ETA-WORK-AREA.
026400     05  WS-ETA-WORK              PIC 9(08).
026500     05  WS-ETA-WORK-R REDEFINES WS-ETA-WORK.
026600         10  WS-ETA-YYYY          PIC 9(04).
026700         10  WS-ETA-MM            PIC 9(02).
026800         10  WS-ETA-DD            PIC 9(02).
026900     05  FILLER                   PIC X(01).
027000*
027100 01  WS-ETA-DISPLAY-AREA.
027200     05  WSD-YYYY                 PIC 9(04).
027300     05  FILLER                   PIC X(01) VALUE "-".
027400     05  WSD-MM                   PIC 9(02).
027500     05  FILLER                   PIC X(01) VALUE "-".
027600     05  WSD-DD                   PIC 9(02).
027700*
027800******************************************************************
027900* SKU CONTROL-BREAK ACCUMULATORS AND SAVE AREA.
028000******************************************************************
028100 01  WS-CONTROL-FIELDS.
028200     05  WS-OLD-SKU               PIC X(20) VALUE SPACES.
028300     05  WS-SKU-PURCHASED-TOTAL   PIC S9(07) COMP VALUE ZERO.
028400     05  WS-SKU-ALLOCATED-TOTAL   PIC S9(07) COMP VALUE ZERO.
028500     05  WS-SKU-AVAILABLE-TOTAL   PIC S9(07) COMP VALUE ZERO.
028600     05  WS-GRAND-PURCHASED-TOTAL PIC S9(08) COMP VALUE ZERO.
028700     05  WS-GRAND-ALLOCATED-TOTAL PIC S9(08) COMP VALUE ZERO.
028800     05  WS-GRAND-AVAILABLE-TOTAL PIC S9(08) COMP VALUE ZERO.
028900     05  FILLER                   PIC X(01).
029000*
029100******************************************************************
029200* PRINT-LINE LAYOUTS -- ONE 01-LEVEL PER STOCK-STATE REPORT LINE
029300* TYPE, FILLER-PADDED OUT TO THE FULL 132-BYTE PRINT-LINE.
029400******************************************************************
029500 01  STOCK-RPT-HEADING-1.
029600     05  FILLER                   PIC X(07) VALUE "DATE:  ".
029700     05  SH1-MONTH                PIC 99.
029800     05  FILLER                   PIC X(01) VALUE "/".
029900     05  SH1-DAY                  PIC 99.
030000     05  FILLER                   PIC X(01) VALUE "/".
030100     05  SH1-YEAR                 PIC 9(04).
030200     05  FILLER                   PIC X(15) VALUE SPACES.
030300     05  FILLER                   PIC X(40)
030400         VALUE "INVENTORY ALLOCATION STOCK-STATE REPORT".
030500     05  FILLER                   PIC X(08) VALUE "PAGE:   ".
030600     05  SH1-PAGE-NUMBER          PIC ZZZ9.
030700     05  FILLER                   PIC X(44) VALUE SPACES.
030800*
030900 01  STOCK-RPT-HEADING-2.
031000     05  FILLER                   PIC X(07) VALUE "TIME:  ".
031100     05  SH2-HOURS                PIC 99.
031200     05  FILLER                   PIC X(01) VALUE ":".
031300     05  SH2-MINUTES              PIC 99.
031400     05  FILLER                   PIC X(66) VALUE SPACES.
031500     05  FILLER                   PIC X(10) VALUE "ALOC1000".
031600     05  FILLER                   PIC X(44) VALUE SPACES.
031700*
031800 01  STOCK-RPT-HEADING-3.
031900     05  FILLER                   PIC X(20) VALUE "SKU".
032000     05  FILLER                   PIC X(14) VALUE "BATCH REF".
032100     05  FILLER                   PIC X(12) VALUE "ETA".
032200     05  FILLER                   PIC X(10) VALUE "PURCHASED".
032300     05  FILLER                   PIC X(10) VALUE "ALLOCATED".
032400     05  FILLER                   PIC X(10) VALUE "AVAILABLE".
032500     05  FILLER                   PIC X(56) VALUE SPACES.
032600*
032700 01  STOCK-RPT-BATCH-LINE.
032800     05  SBL-SKU                  PIC X(20).
032900     05  SBL-BATCH-REF            PIC X(12).
033000     05  FILLER                   PIC X(02) VALUE SPACES.
033100     05  SBL-ETA-DISPLAY          PIC X(10).
033200     05  FILLER                   PIC X(02) VALUE SPACES.
033300     05  SBL-PURCHASED            PIC ZZ,ZZ9.
033400     05  FILLER                   PIC X(03) VALUE SPACES.
033500     05  SBL-ALLOCATED            PIC ZZ,ZZ9.
033600     05  FILLER                   PIC X(03) VALUE SPACES.
033700     05  SBL-AVAILABLE            PIC ZZ,ZZ9-.
033800     05  FILLER                   PIC X(61) VALUE SPACES.
033900*
034000 01  STOCK-RPT-ALLOC-LINE.
034100     05  FILLER                   PIC X(24) VALUE SPACES.
034200     05  FILLER                   PIC X(12) VALUE "ORDER ID:".
034300     05  SAL-ORDERID              PIC X(10).
034400     05  FILLER                   PIC X(04) VALUE SPACES.
034500     05  FILLER                   PIC X(06) VALUE "QTY:".
034600     05  SAL-QTY                  PIC ZZ,ZZ9.
034700     05  FILLER                   PIC X(70) VALUE SPACES.
034800*
034900 01  STOCK-RPT-SUBTOTAL-LINE.
035000     05  FILLER                   PIC X(20) VALUE SPACES.
035100     05  FILLER                   PIC X(14) VALUE "SKU TOTAL".
035200     05  FILLER                   PIC X(12) VALUE SPACES.
035300     05  SSL-PURCHASED            PIC ZZZ,ZZ9.
035400     05  FILLER                   PIC X(02) VALUE SPACES.
035500     05  SSL-ALLOCATED            PIC ZZZ,ZZ9.
035600     05  FILLER                   PIC X(02) VALUE SPACES.
035700     05  SSL-AVAILABLE            PIC ZZZ,ZZ9-.
035800     05  FILLER                   PIC X(60) VALUE SPACES.
035900*
036000 01  STOCK-RPT-GRAND-LINE.
036100     05  FILLER                   PIC X(20) VALUE SPACES.
036200     05  FILLER                   PIC X(14) VALUE "GRAND TOTAL".
036300     05  FILLER                   PIC X(12) VALUE SPACES.
036400     05  SGL-PURCHASED            PIC ZZZZ,ZZ9.
036500     05  FILLER                   PIC X(02) VALUE SPACES.
036600     05  SGL-ALLOCATED            PIC ZZZZ,ZZ9.
036700     05  FILLER                   PIC X(02) VALUE SPACES.
036800     05  SGL-AVAILABLE            PIC ZZZZ,ZZ9-.
036900     05  FILLER                   PIC X(57) VALUE SPACES.
037000*
037100 01  STOCK-RPT-COUNTS-LINE.
037200     05  FILLER                   PIC X(10) VALUE "COMMANDS".
037300     05  SCL-COMMANDS             PIC ZZZ,ZZ9.
037400     05  FILLER                   PIC X(04) VALUE SPACES.
037500     05  FILLER                   PIC X(12) VALUE "ALLOCATIONS".
037600     05  SCL-ALLOCATIONS          PIC ZZZ,ZZ9.
037700     05  FILLER                   PIC X(04) VALUE SPACES.
037800     05  FILLER                   PIC X(11) VALUE "REJECTIONS".
037900     05  SCL-REJECTIONS           PIC ZZZ,ZZ9.
038000     05  FILLER                   PIC X(04) VALUE SPACES.
038100     05  FILLER                   PIC X(13) VALUE "OUT-OF-STOCK".
038200     05  SCL-OUT-OF-STOCK         PIC ZZZ,ZZ9.
038300     05  FILLER                   PIC X(46) VALUE SPACES.
038400*
038500 01  BLANK-LINE                   PIC X(132) VALUE SPACES.
038600*
038700 PROCEDURE DIVISION.
038800*
038900******************************************************************
039000* 000-ALLOCATE-STOCK IS THE WHOLE JOB.  OPEN, WORK EVERY COMMAND
039100* ON CMD-FILE, PRINT THE STOCK-STATE REPORT, CLOSE, STOP.
039200******************************************************************
039300 000-ALLOCATE-STOCK.
039400     OPEN INPUT CMD-FILE
039500          OUTPUT EVENT-FILE
039600          OUTPUT STOCK-RPT.
039700     PERFORM 110-READ-COMMAND-RECORD.
039800     PERFORM 100-PROCESS-COMMAND-RECORD
039900         UNTIL CMD-EOF.
040000     PERFORM 900-PRINT-STOCK-REPORT.
040100     CLOSE CMD-FILE
040200           EVENT-FILE
040300           STOCK-RPT.
040400     STOP RUN.
040500*
040600 100-PROCESS-COMMAND-RECORD.
040700     IF CMD-IS-CREATE-BATCH
040800         PERFORM 300-ADD-BATCH
040900     ELSE
041000         IF CMD-IS-ALLOCATE
041100             PERFORM 400-ALLOCATE-ORDER-LINE
041200         ELSE
041300             IF CMD-IS-CHANGE-QUANTITY
041400                 PERFORM 500-CHANGE-BATCH-QUANTITY
041500             ELSE
041600                 PERFORM 600-REJECT-UNKNOWN-COMMAND.
041700     PERFORM 790-DRAIN-EVENT-BACKLOG.
041800     ADD 1 TO WC-COMMANDS-PROCESSED.
041900     PERFORM 110-READ-COMMAND-RECORD.
042000*
042100 110-READ-COMMAND-RECORD.
042200     READ CMD-FILE INTO COMMAND-RECORD
042300         AT END
042400             MOVE "Y" TO CMD-EOF-SWITCH.
042500*
042600******************************************************************
042700* 300-ADD-BATCH -- CB TRANSACTION.  APPENDS A NEW BATCH TABLE
042800* ENTRY.  A PRODUCT COMES INTO EXISTENCE THE FIRST TIME A BATCH
042900* IS CREATED FOR ITS SKU -- THERE IS NO SEPARATE PRODUCT TABLE.
043000******************************************************************
043100 300-ADD-BATCH.
043200     IF WC-BATCH-COUNT = 500
043300         DISPLAY "ALOC1000 - BATCH TABLE FULL - WH-2268"
043400         DISPLAY "ALOC1000 - REJECTING CB FOR " CMD-BATCHREF
043500         PERFORM 630-RAISE-REJECTED-EVENT
043600     ELSE
043700         ADD 1 TO WC-BATCH-COUNT
043800         MOVE CMD-BATCHREF TO BAT-REFERENCE (WC-BATCH-COUNT)
043900         MOVE CMD-SKU      TO BAT-SKU       (WC-BATCH-COUNT)
044000         MOVE CMD-QTY      TO BAT-PURCHASED-QTY (WC-BATCH-COUNT)
044100         MOVE ZERO         TO BAT-ALLOCATED-QTY  (WC-BATCH-COUNT)
044200         MOVE CMD-QTY      TO BAT-AVAILABLE-QTY  (WC-BATCH-COUNT)
044300         MOVE CMD-ETA      TO BAT-ETA       (WC-BATCH-COUNT)
044400         MOVE WC-NEXT-BATCH-SEQ TO BAT-SEQ-NO (WC-BATCH-COUNT)
044500         ADD 1 TO WC-NEXT-BATCH-SEQ.
044600*
044700******************************************************************
044800* 400-ALLOCATE-ORDER-LINE -- AL TRANSACTION.
044900******************************************************************
045000 400-ALLOCATE-ORDER-LINE.
045100     MOVE CMD-ORDERID TO SL-ORDERID.
045200     MOVE CMD-SKU     TO SL-SKU.
045300     MOVE CMD-QTY     TO SL-QTY.
045400     MOVE SPACES      TO SL-EXCLUDE-BATCHREF.
045500     PERFORM 405-CHECK-PRODUCT-EXISTS.
045600     IF NOT PRODUCT-FOUND
045700         PERFORM 635-RAISE-INVALID-SKU-EVENT
045800     ELSE
045900         PERFORM 420-FIND-BEST-BATCH-FOR-SKU
046000         IF BEST-BATCH-FOUND
046100             PERFORM 430-ALLOCATE-LINE-TO-BEST-BATCH
046200         ELSE
046300             PERFORM 630-RAISE-REJECTED-EVENT.
046400*
046500 405-CHECK-PRODUCT-EXISTS.
046600     MOVE "N" TO PRODUCT-FOUND-SWITCH.
046700     PERFORM VARYING BT-SUB FROM 1 BY 1
046800         UNTIL BT-SUB > WC-BATCH-COUNT
046900            OR PRODUCT-FOUND
047000         IF BAT-SKU (BT-SUB) = SL-SKU
047100             MOVE "Y" TO PRODUCT-FOUND-SWITCH.
047200*
047300******************************************************************
047400* 420-FIND-BEST-BATCH-FOR-SKU -- ONE PASS OVER THE BATCH TABLE.
047500* THE PREFERRED BATCH IS THE ELIGIBLE ONE (SAME SKU, NOT THE
047600* EXCLUDED REFERENCE IF ANY, ENOUGH AVAILABLE-QTY) WITH THE
047700* SMALLEST (BAT-ETA, BAT-SEQ-NO) -- ON-HAND STOCK HAS ETA ZERO
047800* SO IT SORTS AHEAD OF ANYTHING WITH A FUTURE ETA, AND BAT-SEQ-NO
047900* BREAKS TIES IN INSERTION ORDER.  TRACKING THE BEST CANDIDATE
048000* SEEN SO FAR AS WE SCAN IS THE SAME RESULT AS SCANNING A TABLE
048100* ALREADY SORTED INTO THAT ORDER AND TAKING THE FIRST ELIGIBLE
048200* ENTRY.
048300******************************************************************
048400 420-FIND-BEST-BATCH-FOR-SKU.
048500     MOVE "N" TO BEST-BATCH-FOUND-SWITCH.
048600     MOVE ZERO TO BEST-BT-SUB.
048700     PERFORM VARYING BT-SUB FROM 1 BY 1
048800         UNTIL BT-SUB > WC-BATCH-COUNT
048900         IF BAT-SKU (BT-SUB) = SL-SKU
049000            AND BAT-REFERENCE (BT-SUB) NOT = SL-EXCLUDE-BATCHREF
049100            AND BAT-AVAILABLE-QTY (BT-SUB) >= SL-QTY
049200             PERFORM 425-COMPARE-CANDIDATE-BATCH.
049300*
049400 425-COMPARE-CANDIDATE-BATCH.
049500     IF NOT BEST-BATCH-FOUND
049600         MOVE "Y" TO BEST-BATCH-FOUND-SWITCH
049700         MOVE BT-SUB TO BEST-BT-SUB
049800     ELSE
049900         IF BAT-ETA (BT-SUB) < BAT-ETA (BEST-BT-SUB)
050000             MOVE BT-SUB TO BEST-BT-SUB
050100         ELSE
050200             IF BAT-ETA (BT-SUB) = BAT-ETA (BEST-BT-SUB)
050300                AND BAT-SEQ-NO (BT-SUB) < BAT-SEQ-NO (BEST-BT-SUB)
050400                 MOVE BT-SUB TO BEST-BT-SUB.
050500*
050600******************************************************************
050700* 430-ALLOCATE-LINE-TO-BEST-BATCH -- IDEMPOTENT.  IF THIS EXACT
050800* LINE IS ALREADY ALLOCATED TO THE CHOSEN BATCH, DO NOTHING AND
050900* RAISE NO EVENT (A DUPLICATE AL TRANSACTION IS A NO-OP).
051000******************************************************************
051100 430-ALLOCATE-LINE-TO-BEST-BATCH.
051200     PERFORM 431-CHECK-ALREADY-ALLOCATED.
051300     IF NOT ALREADY-ALLOCATED
051400         IF WC-ALLOC-COUNT = 2000
051500             DISPLAY "ALOC1000 - ALLOC TABLE FULL - WH-2268"
051600             PERFORM 630-RAISE-REJECTED-EVENT
051700         ELSE
051800             ADD 1 TO WC-ALLOC-COUNT
051900             MOVE SL-ORDERID TO ALO-ORDERID (WC-ALLOC-COUNT)
052000             MOVE SL-SKU     TO ALO-SKU     (WC-ALLOC-COUNT)
052100             MOVE SL-QTY     TO ALO-QTY     (WC-ALLOC-COUNT)
052200             MOVE BAT-REFERENCE (BEST-BT-SUB)
052300                 TO ALO-BATCHREF (WC-ALLOC-COUNT)
052400             MOVE WC-NEXT-ALLOC-SEQ TO ALO-SEQ-NO (WC-ALLOC-COUNT)
052500             ADD 1 TO WC-NEXT-ALLOC-SEQ
052600             ADD SL-QTY TO BAT-ALLOCATED-QTY (BEST-BT-SUB)
052700             COMPUTE BAT-AVAILABLE-QTY (BEST-BT-SUB) =
052800                 BAT-PURCHASED-QTY (BEST-BT-SUB)
052900                 - BAT-ALLOCATED-QTY (BEST-BT-SUB)
053000             PERFORM 620-RAISE-ALLOCATED-EVENT
053100             IF BAT-AVAILABLE-QTY (BEST-BT-SUB) = ZERO
053200                 PERFORM 625-RAISE-OUT-OF-STOCK-EVENT.
053300*
053400 431-CHECK-ALREADY-ALLOCATED.
053500     MOVE "N" TO ALREADY-ALLOC-SWITCH.
053600     PERFORM VARYING AL-SUB FROM 1 BY 1
053700         UNTIL AL-SUB > WC-ALLOC-COUNT
053800            OR ALREADY-ALLOCATED
053900         IF ALO-ORDERID (AL-SUB) = SL-ORDERID
054000            AND ALO-SKU (AL-SUB) = SL-SKU
054100            AND ALO-QTY (AL-SUB) = SL-QTY
054200            AND ALO-BATCHREF (AL-SUB) =
054300                BAT-REFERENCE (BEST-BT-SUB)
054400             MOVE "Y" TO ALREADY-ALLOC-SWITCH.
054500*
054600******************************************************************
054700* 500-CHANGE-BATCH-QUANTITY -- CQ TRANSACTION.  THE NEW
054800* PURCHASED-QTY CAN DRIVE AVAILABLE-QTY NEGATIVE; IF IT DOES WE
054900* GIVE UP ALLOCATED LINES, MOST RECENTLY ALLOCATED FIRST, UNTIL
055000* AVAILABLE-QTY IS NO LONGER NEGATIVE, RE-ALLOCATING EACH ONE
055100* AGAINST WHATEVER BATCH OF THE SAME SKU NOW HAS ROOM FOR IT.
055200******************************************************************
055300 500-CHANGE-BATCH-QUANTITY.
055400     PERFORM 510-FIND-BATCH-BY-REF.
055500     IF NOT TARGET-BATCH-FOUND
055600         PERFORM 640-RAISE-INVALID-REF-EVENT
055700     ELSE
055800         MOVE CMD-QTY TO BAT-PURCHASED-QTY (TARGET-BT-SUB)
055900         PERFORM 520-RECOMPUTE-BATCH-AVAILABLE
056000         MOVE "Y" TO MORE-TO-DEALLOC-SWITCH
056100         PERFORM 530-DEALLOCATE-UNTIL-NONNEGATIVE
056200             UNTIL BAT-AVAILABLE-QTY (TARGET-BT-SUB) NOT < ZERO
056300                OR NOT MORE-TO-DEALLOCATE.
056400*
056500 510-FIND-BATCH-BY-REF.
056600     MOVE "N" TO TARGET-BATCH-FOUND-SWITCH.
056700     PERFORM VARYING BT-SUB FROM 1 BY 1
056800         UNTIL BT-SUB > WC-BATCH-COUNT
056900            OR TARGET-BATCH-FOUND
057000         IF BAT-REFERENCE (BT-SUB) = CMD-BATCHREF
057100             MOVE "Y" TO TARGET-BATCH-FOUND-SWITCH
057200             MOVE BT-SUB TO TARGET-BT-SUB.
057300*
057400 520-RECOMPUTE-BATCH-AVAILABLE.
057500     COMPUTE BAT-AVAILABLE-QTY (TARGET-BT-SUB) =
057600         BAT-PURCHASED-QTY (TARGET-BT-SUB)
057700         - BAT-ALLOCATED-QTY (TARGET-BT-SUB).
057800*
057900 530-DEALLOCATE-UNTIL-NONNEGATIVE.
058000     PERFORM 540-FIND-MOST-RECENT-ALLOC-FOR-BATCH.
058100     IF DEALLOC-ENTRY-FOUND
058200         MOVE ALO-ORDERID (DEALLOC-AL-SUB) TO DC-ORDERID
058300         MOVE ALO-SKU     (DEALLOC-AL-SUB) TO DC-SKU
058400         MOVE ALO-QTY     (DEALLOC-AL-SUB) TO DC-QTY
058500         MOVE ALO-BATCHREF (DEALLOC-AL-SUB) TO DC-OLD-BATCHREF
058600         PERFORM 550-REMOVE-ALLOC-ENTRY
058700         SUBTRACT DC-QTY FROM BAT-ALLOCATED-QTY (TARGET-BT-SUB)
058800         PERFORM 520-RECOMPUTE-BATCH-AVAILABLE
058900         PERFORM 560-REALLOCATE-DEALLOCATED-LINE
059000     ELSE
059100         MOVE "N" TO MORE-TO-DEALLOC-SWITCH.
059200*
059300******************************************************************
059400* 540-FIND-MOST-RECENT-ALLOC-FOR-BATCH -- SCANS THE ALLOCATION
059500* TABLE FOR ENTRIES AGAINST THE SHRINKING BATCH, KEEPING THE ONE
059600* WITH THE HIGHEST ALO-SEQ-NO (THE MOST RECENTLY ALLOCATED).
059700******************************************************************
059800 540-FIND-MOST-RECENT-ALLOC-FOR-BATCH.
059900     MOVE "N" TO DEALLOC-FOUND-SWITCH.
060000     MOVE ZERO TO BEST-ALLOC-SEQ-SEEN.
060100     PERFORM VARYING AL-SUB FROM 1 BY 1
060200         UNTIL AL-SUB > WC-ALLOC-COUNT
060300         IF ALO-BATCHREF (AL-SUB) = BAT-REFERENCE (TARGET-BT-SUB)
060400            AND ALO-SEQ-NO (AL-SUB) > BEST-ALLOC-SEQ-SEEN
060500             MOVE ALO-SEQ-NO (AL-SUB) TO BEST-ALLOC-SEQ-SEEN
060600             MOVE AL-SUB TO DEALLOC-AL-SUB
060700             MOVE "Y" TO DEALLOC-FOUND-SWITCH.
060800*
060900******************************************************************
061000* 550-REMOVE-ALLOC-ENTRY -- SHIFTS EVERY ENTRY AFTER THE ONE
061100* BEING REMOVED DOWN ONE SLOT, THEN SHRINKS THE TABLE.
061200******************************************************************
061300 550-REMOVE-ALLOC-ENTRY.
061400     PERFORM VARYING AL-SUB FROM DEALLOC-AL-SUB BY 1
061500         UNTIL AL-SUB NOT < WC-ALLOC-COUNT
061600         MOVE AL-ENTRY (AL-SUB + 1) TO AL-ENTRY (AL-SUB).
061700     SUBTRACT 1 FROM WC-ALLOC-COUNT.
061800*
061900******************************************************************
062000* 560-REALLOCATE-DEALLOCATED-LINE -- RUNS THE SAME BEST-BATCH
062100* SEARCH AS A FRESH AL TRANSACTION WOULD, AGAINST ALL BATCHES OF
062200* THE LINE'S SKU (THE JUST-SHRUNK BATCH IS NOT EXCLUDED -- IT MAY
062300* STILL HAVE ROOM, OR MAY NOT, DEPENDING ON THE NEW QUANTITY).
062400* NO ELIGIBLE BATCH MEANS THE LINE IS REJECTED, NOT LEFT
062500* DANGLING.
062600******************************************************************
062700 560-REALLOCATE-DEALLOCATED-LINE.
062800     MOVE DC-ORDERID TO SL-ORDERID.
062900     MOVE DC-SKU     TO SL-SKU.
063000     MOVE DC-QTY     TO SL-QTY.
063100     MOVE SPACES     TO SL-EXCLUDE-BATCHREF.
063200     PERFORM 420-FIND-BEST-BATCH-FOR-SKU.
063300     IF BEST-BATCH-FOUND
063400         PERFORM 430-ALLOCATE-LINE-TO-BEST-BATCH
063500     ELSE
063600         PERFORM 630-RAISE-REJECTED-EVENT.
063700*
063800******************************************************************
063900* 600-REJECT-UNKNOWN-COMMAND -- CMD-TYPE IS NONE OF CB/AL/CQ.
064000******************************************************************
064100 600-REJECT-UNKNOWN-COMMAND.
064200     MOVE CMD-ORDERID  TO SL-ORDERID.
064300     MOVE CMD-SKU      TO SL-SKU.
064400     MOVE CMD-QTY      TO SL-QTY.
064500     PERFORM 630-RAISE-REJECTED-EVENT.
064600*
064700******************************************************************
064800* 620 THROUGH 640 BUILD ONE EVENT BACKLOG ENTRY APIECE.  THE
064900* ENTRY IS NOT WRITTEN UNTIL 790-DRAIN-EVENT-BACKLOG RUNS AT THE
065000* END OF THE CURRENT COMMAND.
065100******************************************************************
065200 620-RAISE-ALLOCATED-EVENT.
065300     ADD 1 TO WC-EVENT-BACKLOG-COUNT.
065400     MOVE "ALLOCATED"   TO EVT-TYPE (WC-EVENT-BACKLOG-COUNT).
065500     MOVE SL-ORDERID    TO EVT-ORDERID (WC-EVENT-BACKLOG-COUNT).
065600     MOVE SL-SKU        TO EVT-SKU (WC-EVENT-BACKLOG-COUNT).
065700     MOVE SL-QTY        TO EVT-QTY (WC-EVENT-BACKLOG-COUNT).
065800     MOVE BAT-REFERENCE (BEST-BT-SUB)
065900         TO EVT-BATCHREF (WC-EVENT-BACKLOG-COUNT).
066000*
066100 625-RAISE-OUT-OF-STOCK-EVENT.
066200     ADD 1 TO WC-EVENT-BACKLOG-COUNT.
066300     MOVE "OUT-OF-STOCK" TO EVT-TYPE (WC-EVENT-BACKLOG-COUNT).
066400     MOVE SL-ORDERID    TO EVT-ORDERID (WC-EVENT-BACKLOG-COUNT).
066500     MOVE SL-SKU        TO EVT-SKU (WC-EVENT-BACKLOG-COUNT).
066600     MOVE SL-QTY        TO EVT-QTY (WC-EVENT-BACKLOG-COUNT).
066700     MOVE BAT-REFERENCE (BEST-BT-SUB)
066800         TO EVT-BATCHREF (WC-EVENT-BACKLOG-COUNT).
066900*
067000 630-RAISE-REJECTED-EVENT.
067100     ADD 1 TO WC-EVENT-BACKLOG-COUNT.
067200     MOVE "REJECTED"    TO EVT-TYPE (WC-EVENT-BACKLOG-COUNT).
067300     MOVE SL-ORDERID    TO EVT-ORDERID (WC-EVENT-BACKLOG-COUNT).
067400     MOVE SL-SKU        TO EVT-SKU (WC-EVENT-BACKLOG-COUNT).
067500     MOVE SL-QTY        TO EVT-QTY (WC-EVENT-BACKLOG-COUNT).
067600     MOVE SPACES        TO EVT-BATCHREF (WC-EVENT-BACKLOG-COUNT).
067700*
067800 635-RAISE-INVALID-SKU-EVENT.
067900     ADD 1 TO WC-EVENT-BACKLOG-COUNT.
068000     MOVE "INVALID-SKU" TO EVT-TYPE (WC-EVENT-BACKLOG-COUNT).
068100     MOVE SL-ORDERID    TO EVT-ORDERID (WC-EVENT-BACKLOG-COUNT).
068200     MOVE SL-SKU        TO EVT-SKU (WC-EVENT-BACKLOG-COUNT).
068300     MOVE SL-QTY        TO EVT-QTY (WC-EVENT-BACKLOG-COUNT).
068400     MOVE SPACES        TO EVT-BATCHREF (WC-EVENT-BACKLOG-COUNT).
068500*
068600 640-RAISE-INVALID-REF-EVENT.
068700     ADD 1 TO WC-EVENT-BACKLOG-COUNT.
068800     MOVE "INVALID-REF" TO EVT-TYPE (WC-EVENT-BACKLOG-COUNT).
068900     MOVE SPACES        TO EVT-ORDERID (WC-EVENT-BACKLOG-COUNT).
069000     MOVE SPACES        TO EVT-SKU (WC-EVENT-BACKLOG-COUNT).
069100     MOVE ZERO          TO EVT-QTY (WC-EVENT-BACKLOG-COUNT).
069200     MOVE CMD-BATCHREF  TO EVT-BATCHREF (WC-EVENT-BACKLOG-COUNT).
069300*
069400******************************************************************
069500* 790-DRAIN-EVENT-BACKLOG -- WRITES EVERY BACKLOG ENTRY TO
069600* EVENT-FILE, TALLIES THE RUN COUNTS (WH-2233 -- A REJECTED LINE
069700* FROM A CQ RE-ALLOCATION COUNTS AS A REJECTION, NOT AS OUT-OF-
069800* STOCK), THEN EMPTIES THE BACKLOG.
069900******************************************************************
070000 790-DRAIN-EVENT-BACKLOG.
070100     PERFORM VARYING EVB-SUB FROM 1 BY 1
070200         UNTIL EVB-SUB > WC-EVENT-BACKLOG-COUNT
070300         MOVE EVB-ENTRY (EVB-SUB) TO EVENT-RECORD
070400         WRITE EVENT-RECORD
070500         IF NOT EVENT-FILE-SUCCESSFUL
070600             DISPLAY "ALOC1000 - EVENT WRITE FAILED - STATUS "
070700                 EVENT-FILE-STATUS
070800         END-IF
070900         PERFORM 795-TALLY-EVENT-TYPE.
071000     MOVE ZERO TO WC-EVENT-BACKLOG-COUNT.
071100*
071200 795-TALLY-EVENT-TYPE.
071300     IF EVT-IS-ALLOCATED (EVB-SUB)
071400         ADD 1 TO WC-ALLOCATIONS-MADE
071500     ELSE
071600         IF EVT-IS-OUT-OF-STOCK (EVB-SUB)
071700             ADD 1 TO WC-OUT-OF-STOCK-COUNT
071800         ELSE
071900             IF EVT-IS-REJECTED (EVB-SUB)
072000                 ADD 1 TO WC-REJECTIONS
072100             ELSE
072200                 IF EVT-IS-INVALID-SKU (EVB-SUB)
072300                     ADD 1 TO WC-REJECTIONS
072400                 ELSE
072500                     IF EVT-IS-INVALID-REF (EVB-SUB)
072600                         ADD 1 TO WC-REJECTIONS.
072700*
072800******************************************************************
072900* 900-PRINT-STOCK-REPORT -- SORTS THE BATCH TABLE INTO SKU
073000* (THEN INSERTION) ORDER AND PRINTS ONE DETAIL GROUP PER BATCH,
073100* A SUBTOTAL LINE PER SKU, AND A GRAND TOTAL LINE AT THE END.
073200******************************************************************
073300 900-PRINT-STOCK-REPORT.
073400     PERFORM 910-BUILD-RUN-DATE-TIME.
073500     SORT BATCH-SORT-WORK
073600         ON ASCENDING KEY SRT-SKU SRT-SEQ-NO
073700         INPUT PROCEDURE IS 950-RELEASE-BATCH-RECORDS
073800         OUTPUT PROCEDURE IS 960-FORMAT-SORTED-BATCHES.
073900     IF NOT FIRST-SKU-GROUP
074000         PERFORM 975-PRINT-PRODUCT-SUBTOTAL.
074100     PERFORM 990-PRINT-GRAND-TOTALS.
074200*
074300 910-BUILD-RUN-DATE-TIME.
074400     ACCEPT WS-RUN-DATE FROM DATE.
074500     ACCEPT WS-RUN-TIME FROM TIME.
074600     IF WS-RUN-YY < 50
074700         COMPUTE WS-RUN-YEAR-4 = 2000 + WS-RUN-YY
074800     ELSE
074900         COMPUTE WS-RUN-YEAR-4 = 1900 + WS-RUN-YY.
075000*
075100 915-PRINT-REPORT-HEADING.
075200     ADD 1 TO WC-PAGE-COUNT.
075300     MOVE WS-RUN-MM TO SH1-MONTH.
075400     MOVE WS-RUN-DD TO SH1-DAY.
075500     MOVE WS-RUN-YEAR-4 TO SH1-YEAR.
075600     MOVE WC-PAGE-COUNT TO SH1-PAGE-NUMBER.
075700     MOVE WS-RUN-HH TO SH2-HOURS.
075800     MOVE WS-RUN-MN TO SH2-MINUTES.
075900     WRITE PRINT-LINE FROM STOCK-RPT-HEADING-1
076000         AFTER ADVANCING TOP-OF-FORM.
076100     WRITE PRINT-LINE FROM STOCK-RPT-HEADING-2
076200         AFTER ADVANCING 1 LINE.
076300     WRITE PRINT-LINE FROM BLANK-LINE
076400         AFTER ADVANCING 1 LINE.
076500     WRITE PRINT-LINE FROM STOCK-RPT-HEADING-3
076600         AFTER ADVANCING 1 LINE.
076700     MOVE 4 TO WC-LINE-COUNT.
076800*
076900 950-RELEASE-BATCH-RECORDS.
077000     PERFORM VARYING BT-SUB FROM 1 BY 1
077100         UNTIL BT-SUB > WC-BATCH-COUNT
077200         MOVE BAT-SKU (BT-SUB)           TO SRT-SKU
077300         MOVE BAT-SEQ-NO (BT-SUB)        TO SRT-SEQ-NO
077400         MOVE BAT-REFERENCE (BT-SUB)     TO SRT-REFERENCE
077500         MOVE BAT-PURCHASED-QTY (BT-SUB) TO SRT-PURCHASED-QTY
077600         MOVE BAT-ALLOCATED-QTY (BT-SUB) TO SRT-ALLOCATED-QTY
077700         MOVE BAT-AVAILABLE-QTY (BT-SUB) TO SRT-AVAILABLE-QTY
077800         MOVE BAT-ETA (BT-SUB)           TO SRT-ETA
077900         RELEASE SORT-BATCH-RECORD.
078000*
078100 960-FORMAT-SORTED-BATCHES.
078200     MOVE "N" TO SORT-EOF-SWITCH.
078300     PERFORM 965-RETURN-AND-PRINT-BATCH
078400         UNTIL SORT-EOF.
078500*
078600 965-RETURN-AND-PRINT-BATCH.
078700     RETURN BATCH-SORT-WORK
078800         AT END
078900             MOVE "Y" TO SORT-EOF-SWITCH.
079000     IF NOT SORT-EOF
079100         IF WC-LINE-COUNT >= WC-LINES-PER-PAGE
079200             PERFORM 915-PRINT-REPORT-HEADING
079300         END-IF
079400         PERFORM 970-APPLY-CONTROL-BREAK
079500         PERFORM 977-FORMAT-BATCH-ETA
079600         PERFORM 980-PRINT-BATCH-DETAIL-LINE
079700         PERFORM 985-PRINT-ALLOCATION-LINES-FOR-BATCH.
079800*
079900 970-APPLY-CONTROL-BREAK.
080000     EVALUATE TRUE
080100         WHEN FIRST-SKU-GROUP
080200             MOVE "N" TO FIRST-SKU-SWITCH
080300             MOVE SRT-SKU TO WS-OLD-SKU
080400         WHEN SRT-SKU NOT = WS-OLD-SKU
080500             PERFORM 975-PRINT-PRODUCT-SUBTOTAL
080600             MOVE SRT-SKU TO WS-OLD-SKU
080700         WHEN OTHER
080800             CONTINUE
080900     END-EVALUATE.
081000*
081100******************************************************************
081200* 977-FORMAT-BATCH-ETA -- ZERO ETA MEANS ON-HAND STOCK.
081300******************************************************************
081400 977-FORMAT-BATCH-ETA.
081500     IF SRT-ETA = ZERO
081600         MOVE "ON-HAND   " TO SBL-ETA-DISPLAY
081700     ELSE
081800         MOVE SRT-ETA TO WS-ETA-WORK
081900         MOVE WS-ETA-YYYY TO WSD-YYYY
082000         MOVE WS-ETA-MM   TO WSD-MM
082100         MOVE WS-ETA-DD   TO WSD-DD
082200         MOVE WS-ETA-DISPLAY-AREA TO SBL-ETA-DISPLAY.
082300*
082400 980-PRINT-BATCH-DETAIL-LINE.
082500     IF FIRST-SKU-GROUP
082600         MOVE SRT-SKU TO SBL-SKU
082700     ELSE
082800         MOVE SPACES TO SBL-SKU.
082900     MOVE SRT-REFERENCE      TO SBL-BATCH-REF.
083000     MOVE SRT-PURCHASED-QTY  TO SBL-PURCHASED.
083100     MOVE SRT-ALLOCATED-QTY  TO SBL-ALLOCATED.
083200     MOVE SRT-AVAILABLE-QTY  TO SBL-AVAILABLE.
083300     WRITE PRINT-LINE FROM STOCK-RPT-BATCH-LINE
083400         AFTER ADVANCING 1 LINE.
083500     ADD 1 TO WC-LINE-COUNT.
083600     ADD SRT-PURCHASED-QTY TO WS-SKU-PURCHASED-TOTAL.
083700     ADD SRT-ALLOCATED-QTY TO WS-SKU-ALLOCATED-TOTAL.
083800     ADD SRT-AVAILABLE-QTY TO WS-SKU-AVAILABLE-TOTAL.
083900     ADD SRT-PURCHASED-QTY TO WS-GRAND-PURCHASED-TOTAL.
084000     ADD SRT-ALLOCATED-QTY TO WS-GRAND-ALLOCATED-TOTAL.
084100     ADD SRT-AVAILABLE-QTY TO WS-GRAND-AVAILABLE-TOTAL.
084200*
084300 985-PRINT-ALLOCATION-LINES-FOR-BATCH.
084400     PERFORM VARYING AL-SUB FROM 1 BY 1
084500         UNTIL AL-SUB > WC-ALLOC-COUNT
084600         IF ALO-BATCHREF (AL-SUB) = SRT-REFERENCE
084700             MOVE ALO-ORDERID (AL-SUB) TO SAL-ORDERID
084800             MOVE ALO-QTY (AL-SUB)     TO SAL-QTY
084900             WRITE PRINT-LINE FROM STOCK-RPT-ALLOC-LINE
085000                 AFTER ADVANCING 1 LINE
085100             ADD 1 TO WC-LINE-COUNT.
085200*
085300 975-PRINT-PRODUCT-SUBTOTAL.
085400     MOVE WS-SKU-PURCHASED-TOTAL TO SSL-PURCHASED.
085500     MOVE WS-SKU-ALLOCATED-TOTAL TO SSL-ALLOCATED.
085600     MOVE WS-SKU-AVAILABLE-TOTAL TO SSL-AVAILABLE.
085700     WRITE PRINT-LINE FROM STOCK-RPT-SUBTOTAL-LINE
085800         AFTER ADVANCING 1 LINE.
085900     WRITE PRINT-LINE FROM BLANK-LINE
086000         AFTER ADVANCING 1 LINE.
086100     ADD 2 TO WC-LINE-COUNT.
086200     MOVE ZERO TO WS-SKU-PURCHASED-TOTAL
086300                  WS-SKU-ALLOCATED-TOTAL
086400                  WS-SKU-AVAILABLE-TOTAL.
086500*
086600 990-PRINT-GRAND-TOTALS.
086700     MOVE WS-GRAND-PURCHASED-TOTAL TO SGL-PURCHASED.
086800     MOVE WS-GRAND-ALLOCATED-TOTAL TO SGL-ALLOCATED.
086900     MOVE WS-GRAND-AVAILABLE-TOTAL TO SGL-AVAILABLE.
087000     WRITE PRINT-LINE FROM STOCK-RPT-GRAND-LINE
087100         AFTER ADVANCING 1 LINE.
087200     MOVE WC-COMMANDS-PROCESSED  TO SCL-COMMANDS.
087300     MOVE WC-ALLOCATIONS-MADE    TO SCL-ALLOCATIONS.
087400     MOVE WC-REJECTIONS          TO SCL-REJECTIONS.
087500     MOVE WC-OUT-OF-STOCK-COUNT  TO SCL-OUT-OF-STOCK.
087600     WRITE PRINT-LINE FROM STOCK-RPT-COUNTS-LINE
087700         AFTER ADVANCING 1 LINE.
